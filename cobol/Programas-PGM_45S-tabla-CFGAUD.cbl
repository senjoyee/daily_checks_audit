000100*////////////////// (TABLA) /////////////////////////////////////
000110****************************************************************
000120*    LAYOUT CONFIGURACION DE UMBRALES POR CLIENTE (CFGAUD)      *
000130*    ARCHIVO QSAM DE 45 BYTES - UNO POR CLIENTE + METRICA       *
000140*    CLIENTES VIGENTES: TBS, BSW, COREX, SONOCO                 *
000150****************************************************************
000160 01  WS-REG-CFGAUD.
000170*     POSICION RELATIVA (01:10) CODIGO DE CLIENTE
000180     03  CFG-CUSTOMER        PIC X(10)    VALUE SPACES.
000190*     POSICION RELATIVA (11:20) CLAVE DE METRICA
000200*     EJ. 'FAILED-DATA-BACKUP', 'FAILED-LOG-BACKUP',
000210*         'FAILED-JOBS'
000220     03  CFG-METRIC          PIC X(20)    VALUE SPACES.
000230*     POSICION RELATIVA (31:05) UMBRAL DE AVISO (WARNING)
000240*     SE AVISA CUANDO EL VALOR SUPERA ESTE TOPE
000250     03  CFG-WARNING         PIC 9(05)    VALUE ZEROS.
000260*     POSICION RELATIVA (36:05) UMBRAL MAXIMO (FALLO)
000270*     SE MARCA FALLO CUANDO EL VALOR SUPERA ESTE TOPE
000280     03  CFG-MAX             PIC 9(05)    VALUE ZEROS.
000290*     POSICION RELATIVA (41:05) RESERVADO PARA USO FUTURO
000300     03  FILLER              PIC X(05)    VALUE SPACES.
000310
000320*////////////////// (TABLA) /////////////////////////////////////
000330****************************************************************
000340*    LAYOUT RESULTADO DE AUDITORIA POR METRICA (AUDAUD)         *
000350*    ARCHIVO QSAM DE 67 BYTES - UNO POR METRICA AUDITADA        *
000360****************************************************************
000370 01  WS-REG-AUDAUD.
000380*     POSICION RELATIVA (01:20) HOJA AUDITADA
000390     03  AUD-SHEET-NAME      PIC X(20)    VALUE SPACES.
000400*     POSICION RELATIVA (21:20) METRICA AUDITADA
000410     03  AUD-METRIC          PIC X(20)    VALUE SPACES.
000420*     POSICION RELATIVA (41:05) VALOR REPORTADO (TRABAJOS
000430*     FALLIDOS YA SUMADOS SI APLICA)
000440     03  AUD-VALUE           PIC 9(05)    VALUE ZEROS.
000450*     POSICION RELATIVA (46:05) UMBRAL DE AVISO APLICADO
000460     03  AUD-WARNING         PIC 9(05)    VALUE ZEROS.
000470*     POSICION RELATIVA (51:05) UMBRAL MAXIMO APLICADO
000480     03  AUD-MAX             PIC 9(05)    VALUE ZEROS.
000490*     POSICION RELATIVA (56:07) ESTADO: 'OK'/'WARNING'/'FAIL'
000500     03  AUD-STATUS          PIC X(07)    VALUE SPACES.
000510*     POSICION RELATIVA (63:05) RESERVADO PARA USO FUTURO
000520     03  FILLER              PIC X(05)    VALUE SPACES.
000530
000540*////////////////// (TABLA) /////////////////////////////////////
000550****************************************************************
000560*    LAYOUT DE INCIDENCIA DE VALIDACION (ISSAUD)                *
000570*    ARCHIVO QSAM DE 163 BYTES - UNO POR INCIDENCIA DETECTADA   *
000580****************************************************************
000590 01  WS-REG-ISSAUD.
000600*     POSICION RELATIVA (01:20) HOJA DONDE OCURRE LA INCIDENCIA
000610     03  ISS-SHEET-NAME      PIC X(20)    VALUE SPACES.
000620*     POSICION RELATIVA (21:20) CAPTURA DE PANTALLA IMPLICADA
000630     03  ISS-IMAGE-NAME      PIC X(20)    VALUE SPACES.
000640*     POSICION RELATIVA (41:08) SEVERIDAD: 'CRITICAL'/'WARNING'
000650     03  ISS-SEVERITY        PIC X(08)    VALUE SPACES.
000660*     POSICION RELATIVA (49:20) METRICA EN CUESTION O
000670*     'ERROR-INDICATOR'
000680     03  ISS-METRIC          PIC X(20)    VALUE SPACES.
000690*     POSICION RELATIVA (69:05) VALOR VISTO EN LA CAPTURA
000700     03  ISS-SHOT-VALUE      PIC 9(05)    VALUE ZEROS.
000710*     POSICION RELATIVA (74:05) VALOR REPORTADO EN LA HOJA
000720     03  ISS-REPORTED        PIC 9(05)    VALUE ZEROS.
000730*     POSICION RELATIVA (79:80) MENSAJE DE LA INCONSISTENCIA
000740     03  ISS-MESSAGE         PIC X(80)    VALUE SPACES.
000750*     POSICION RELATIVA (159:05) RESERVADO PARA USO FUTURO
000760     03  FILLER              PIC X(05)    VALUE SPACES.
