000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.                  PGMCLCFG.
000120 AUTHOR.                      R VALLEJOS.
000130 INSTALLATION.                MESA DE SOPORTE - MONITOREO.
000140 DATE-WRITTEN.                14/08/1991.
000150 DATE-COMPILED.
000160 SECURITY.                    USO INTERNO - CONFIDENCIAL.
000170****************************************************************
000180*    PGMCLCFG - TABLA DE UMBRALES DE AUDITORIA POR CLIENTE      *
000190*    =======================================================   *
000200*    CARGA EL ARCHIVO DE CONFIGURACION (MAXIMO 50 RENGLONES,    *
000210*    UNO POR CLIENTE + METRICA) EN UNA TABLA EN MEMORIA Y       *
000220*    RESUELVE LAS CONSULTAS DE UMBRAL DE AVISO Y DE MAXIMO      *
000230*    QUE LE HACE EL PROGRAMA AUDITOR PGMCKAUD.                  *
000240*                                                                *
000250*    FUNCIONES (LK-CLCFG-FUNCION):                              *
000260*       'L' = CARGAR LA TABLA DESDE EL ARCHIVO DE CONFIG        *
000270*       'W' = DEVOLVER EL UMBRAL DE AVISO PARA CLIENTE+METRICA  *
000280*       'M' = DEVOLVER EL UMBRAL MAXIMO PARA CLIENTE+METRICA    *
000290*    SI NO EXISTE RENGLON PARA EL CLIENTE Y LA METRICA (O NO SE *
000300*    DETECTO CLIENTE), SE DEVUELVE EL VALOR POR DEFECTO RECIBIDO*
000310*    (EL AUDITOR SIEMPRE ENVIA CERO, LA INTERPRETACION MAS      *
000320*    ESTRICTA: CUALQUIER FALLA POR ENCIMA DE CERO ES AL MENOS   *
000330*    AVISO Y POR ENCIMA DE CERO DE MAXIMO ES FALLO).            *
000340****************************************************************
000350*    HISTORIAL DE CAMBIOS
000360*    ------------------------------------------------------
000370*    14/08/1991 RVJ REQ-4471  VERSION INICIAL, SOLO UMBRAL
000380*                             MAXIMO.
000390*    22/03/1992 RVJ REQ-4508  SE AGREGA LA FUNCION DE UMBRAL
000400*                             DE AVISO ('W').
000410*    05/11/1993 RVJ REQ-4590  TABLA PASA DE 20 A 50 RENGLONES
000420*                             (CRECIO LA CARTERA DE CLIENTES).
000430*    19/06/1995 MTZ REQ-4711  SEARCH EN VEZ DE PERFORM VARYING
000440*                             MANUAL PARA LA BUSQUEDA.
000450*    30/01/1999 MTZ REQ-4902  REVISION Y2K: LA TABLA NO GUARDA
000460*                             FECHAS, SIN IMPACTO.
000470*    11/09/2001 PLR REQ-5122  SI EL ARCHIVO DE CONFIG NO ABRE,
000480*                             SE CONTINUA CON TABLA VACIA EN
000490*                             VEZ DE ABORTAR EL AUDITOR.
000500*    14/04/2004 PLR REQ-5392  CORRIGE LA PRUEBA DEL TOPE DE LA
000510*                             TABLA (ERA '> 50', DEBIA SER
000520*                             '>= 50'): UN ARCHIVO DE CONFIG DE
000530*                             51 RENGLONES O MAS ESCRIBIA FUERA
000540*                             DE LA TABLA DE 50. SE AGREGA AVISO
000550*                             CUANDO SE TRUNCA LA CARGA.
000560*    09/08/2026 PLR REQ-5410  AMPLIACION DE COMENTARIOS DE
000570*                             PARRAFO Y DE RACIONAL DE NEGOCIO
000580*                             EN TODO EL PROGRAMA, A PEDIDO DE
000590*                             CONTROL DE CALIDAD DE SOPORTE.
000600*                             SIN CAMBIO DE LOGICA.
000610****************************************************************
000620
000630*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660*     C01 NO SE USA EN ESTE PROGRAMA (NO IMPRIME), SE DEJA POR
000670*     UNIFORMIDAD CON EL RESTO DEL SUBSISTEMA PGM_45S.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*     UNICA ENTRADA: EL ARCHIVO DE CONFIGURACION DE UMBRALES,
000740*     UN RENGLON POR CLIENTE + METRICA.
000750     SELECT CONFIG ASSIGN DDCONFIG
000760     FILE STATUS IS FS-CONFIG.
000770
000780*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000790 DATA DIVISION.
000800 FILE SECTION.
000810
000820*     REGISTRO DE 45 BYTES, VER WS-REG-CFGAUD MAS ABAJO PARA EL
000830*     DESGLOSE DE CAMPOS (SE LEE CON READ...INTO).
000840 FD  CONFIG
000850     BLOCK CONTAINS 0 RECORDS
000860     RECORDING MODE IS F.
000870 01  REG-CONFIG          PIC X(45).
000880
000890 WORKING-STORAGE SECTION.
000900*=======================*
000910 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000920
000930*---------- ARCHIVOS --------------------------------------------
000940 77  FS-CONFIG               PIC XX       VALUE SPACES.
000950
000960*     GOBIERNA EL PERFORM DE CARGA DE 2000-CARGAR-TABLA; SE
000970*     PONE EN 'Y' TANTO POR FIN DE ARCHIVO NORMAL COMO POR
000980*     ERROR DE LECTURA O DE OPEN.
000990 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
001000     88  WS-FIN-LECTURA                       VALUE 'Y'.
001010     88  WS-NO-FIN-LECTURA                    VALUE 'N'.
001020
001030*////////////////// COPY tabla-CFGAUD (CFG-RECORD) //////////////
001040*    LAYOUT CONFIGURACION DE UMBRALES POR CLIENTE (CFGAUD)
001050*    ARCHIVO QSAM DE 45 BYTES - UNO POR CLIENTE + METRICA
001060 01  WS-REG-CFGAUD.
001070     03  CFG-CUSTOMER        PIC X(10)    VALUE SPACES.
001080     03  CFG-METRIC          PIC X(20)    VALUE SPACES.
001090     03  CFG-WARNING         PIC 9(05)    VALUE ZEROS.
001100     03  CFG-MAX             PIC 9(05)    VALUE ZEROS.
001110     03  FILLER              PIC X(05)    VALUE SPACES.
001120
001130*     VISTA PLANA DEL RENGLON DE CONFIGURACION, PARA COPIAR EL
001140*     REGISTRO LEIDO SIN DESGLOSAR CAMPO POR CAMPO
001150 01  WS-REG-CFGAUD-PLANO REDEFINES WS-REG-CFGAUD.
001160     03  WS-CFGAUD-TEXTO     PIC X(45).
001170
001180*---------- TABLA DE UMBRALES EN MEMORIA -------------------------
001190*     MAXIMO 50 RENGLONES, IGUAL AL TOPE DOCUMENTADO POR
001200*     AUDITORIA PARA EL ARCHIVO DE CONFIGURACION
001210 01  WS-CFG-TABLA.
001220     03  WS-CFG-FILA OCCURS 1 TO 50 TIMES
001230             DEPENDING ON WS-CFG-CANTIDAD
001240             INDEXED BY IDX-CFG.
001250         05  WS-CFG-CLIENTE  PIC X(10).
001260         05  WS-CFG-METRICA  PIC X(20).
001270         05  WS-CFG-AVISO    PIC 9(05).
001280         05  WS-CFG-MAXIMO   PIC 9(05).
001290
001300 77  WS-CFG-CANTIDAD          PIC 9(03) COMP   VALUE 1.
001310
001320*     CLAVE DE BUSQUEDA (CLIENTE + METRICA) CON VISTA PLANA
001330*     PARA COMPARAR EN UN SOLO MOVE/IF CUANDO CONVIENE
001340 01  WS-CLAVE-BUSCADA.
001350     03  WS-CLAVE-CLIENTE     PIC X(10).
001360     03  WS-CLAVE-METRICA     PIC X(20).
001370 01  WS-CLAVE-BUSCADA-PLANA REDEFINES WS-CLAVE-BUSCADA.
001380     03  WS-CLAVE-COMPLETA    PIC X(30).
001390
001400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001410
001420*----------------------------------------------------------------
001430 LINKAGE SECTION.
001440*================*
001450 01  LK-CLCFG-PARMS.
001460*     'L'/'W'/'M', VER EL DESGLOSE DE FUNCIONES EN EL BANNER
001470*     DE ARRIBA. EL LLAMADOR (PGMCKAUD) FIJA ESTE CAMPO ANTES
001480*     DE CADA CALL.
001490     03  LK-CLCFG-FUNCION    PIC X(01).
001500         88  LK-FUNCION-CARGAR             VALUE 'L'.
001510         88  LK-FUNCION-AVISO               VALUE 'W'.
001520         88  LK-FUNCION-MAXIMO              VALUE 'M'.
001530*     CLIENTE Y METRICA A CONSULTAR (IGNORADOS EN LA FUNCION
001540*     'L', QUE CARGA TODA LA TABLA DE UNA VEZ).
001550     03  LK-CLCFG-CLIENTE    PIC X(10).
001560     03  LK-CLCFG-METRICA    PIC X(20).
001570*     VALOR QUE EL LLAMADOR QUIERE DE VUELTA SI NO HAY RENGLON
001580*     PARA EL CLIENTE+METRICA CONSULTADO.
001590     03  LK-CLCFG-DEFECTO    PIC 9(05).
001600*     UMBRAL ENCONTRADO (O EL DEFECTO SI NO SE ENCONTRO NADA).
001610     03  LK-CLCFG-RESULTADO  PIC 9(05).
001620     03  FILLER              PIC X(05).
001630
001640*     VISTA PLANA DEL AREA DE COMUNICACION, PARA VOLCADO EN
001650*     DIAGNOSTICO DE SOPORTE (DISPLAY UNICO EN VEZ DE 6 CAMPOS)
001660 01  LK-CLCFG-VOLCADO REDEFINES LK-CLCFG-PARMS.
001670     03  LK-VOLCADO-TEXTO    PIC X(46).
001680
001690*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001700 PROCEDURE DIVISION USING LK-CLCFG-PARMS.
001710
001720*     UN SOLO CALL POR CONSULTA (SIN ESTADO ENTRE LLAMADAS MAS
001730*     ALLA DE LA TABLA YA CARGADA); LA FUNCION PEDIDA DECIDE
001740*     QUE PARRAFO CORRE.
001750 MAIN-PROGRAM.
001760
001770*     RETURN-CODE EN CERO SALVO FUNCION INVALIDA (VER WHEN
001780*     OTHER); PGMCKAUD SOLO REVISA ESTE CODIGO AL CARGAR ('L').
001790     MOVE ZEROS TO RETURN-CODE
001800
001810*     LA TABLA SE CARGA UNA SOLA VEZ POR CORRIDA (FUNCION 'L',
001820*     LLAMADA DESDE 1000-INICIO DE PGMCKAUD); TODAS LAS
001830*     CONSULTAS POSTERIORES ('W'/'M') LA RECORREN YA ARMADA, SIN
001840*     VOLVER A LEER EL ARCHIVO DE CONFIG.
001850     EVALUATE TRUE
001860        WHEN LK-FUNCION-CARGAR
001870           PERFORM 2000-CARGAR-TABLA THRU 2000-CARGAR-TABLA-F
001880        WHEN LK-FUNCION-AVISO
001890           PERFORM 3000-BUSCAR-AVISO THRU 3000-BUSCAR-AVISO-F
001900        WHEN LK-FUNCION-MAXIMO
001910           PERFORM 3100-BUSCAR-MAXIMO THRU 3100-BUSCAR-MAXIMO-F
001920        WHEN OTHER
001930*           NO DEBERIA OCURRIR CON LOS LLAMADORES ACTUALES;
001940*           SE DEJA CONSTANCIA POR SI UN CAMBIO FUTURO ENVIA
001950*           UNA FUNCION MAL ESCRITA.
001960           MOVE 9999 TO RETURN-CODE
001970           DISPLAY '* PGMCLCFG - FUNCION INVALIDA, VOLCADO : '
001980                                             LK-VOLCADO-TEXTO
001990     END-EVALUATE.
002000
002010*     UN SOLO PUNTO DE RETORNO AL LLAMADOR.
002020 MAIN-PROGRAM-F. GOBACK.
002030
002040*---- CARGA EL ARCHIVO DE CONFIG EN LA TABLA EN MEMORIA ---------
002050 2000-CARGAR-TABLA.
002060
002070*     WS-CFG-CANTIDAD ARRANCA EN CERO ACA (Y NO EN 1 COMO SU
002080*     VALUE INICIAL DE WORKING-STORAGE) PORQUE ESTE PARRAFO
002090*     PUEDE NO SER EL PRIMERO EN CORRER SI, POR ALGUNA RAZON,
002100*     EL LLAMADOR REPITIERA LA FUNCION 'L' EN LA MISMA CORRIDA.
002110     MOVE ZEROS TO WS-CFG-CANTIDAD
002120     SET WS-NO-FIN-LECTURA TO TRUE
002130
002140*     SI EL ARCHIVO NO ABRE, LA TABLA QUEDA VACIA (1 RENGLON
002150*     FICTICIO MAS ABAJO PARA EL OCCURS DEPENDING ON) Y TODA
002160*     CONSULTA POSTERIOR DEVOLVERA EL VALOR POR DEFECTO DEL
002170*     LLAMADOR; EL AUDITOR SIGUE CORRIENDO EN VEZ DE ABORTAR
002180*     (REQ-5122).
002190     OPEN INPUT CONFIG
002200     IF FS-CONFIG IS NOT EQUAL '00' THEN
002210        DISPLAY '* PGMCLCFG - NO ABRIO CONFIG, STATUS = '
002220                                                 FS-CONFIG
002230        SET WS-FIN-LECTURA TO TRUE
002240        MOVE 1 TO WS-CFG-CANTIDAD
002250     END-IF.
002260
002270*     EL TOPE SE PRUEBA ANTES DE CADA LECTURA (>= Y NO >), PORQUE
002280*     WS-CFG-CANTIDAD YA QUEDA EN 50 AL GRABAR EL RENGLON 50; SI
002290*     SE PROBARA '> 50' EL PERFORM VOLVERIA A ENTRAR Y 2100-LEER-
002300*     CONFIG ESCRIBIRIA UN RENGLON 51 FUERA DE LA TABLA (REQ-5392)
002310     PERFORM 2100-LEER-CONFIG THRU 2100-LEER-CONFIG-F
002320        UNTIL WS-FIN-LECTURA
002330           OR WS-CFG-CANTIDAD >= 50.
002340
002350     IF FS-CONFIG IS EQUAL '00' OR '10' THEN
002360        CLOSE CONFIG
002370     END-IF.
002380
002390*     SI SE LLEGO AL TOPE Y AUN QUEDABAN RENGLONES POR LEER, EL
002400*     ARCHIVO DE CONFIG TIENE MAS CLIENTES+METRICAS DE LOS 50
002410*     DOCUMENTADOS; SE AVISA EN VEZ DE DESCARTAR EN SILENCIO
002420     IF WS-NO-FIN-LECTURA THEN
002430        DISPLAY '* PGMCLCFG - TABLA DE CONFIG LLENA (50), SE '
002440                'IGNORAN RENGLONES ADICIONALES DE DDCONFIG'
002450     END-IF.
002460
002470     IF WS-CFG-CANTIDAD = ZEROS THEN
002480        MOVE 1 TO WS-CFG-CANTIDAD
002490     END-IF.
002500
002510 2000-CARGAR-TABLA-F. EXIT.
002520
002530*---- LEE UN RENGLON DE CONFIG Y LO CARGA A LA TABLA ------------
002540*     ESTE PARRAFO SE CORRE UNA VEZ POR VUELTA DEL PERFORM ...
002550*     UNTIL DE 2000-CARGAR-TABLA; NUNCA SE LLAMA DESDE NINGUN
002560*     OTRO LUGAR DEL PROGRAMA.
002570 2100-LEER-CONFIG.
002580
002590*     READ...INTO EVITA UN MOVE APARTE DE REG-CONFIG A
002600*     WS-REG-CFGAUD EN CADA LECTURA.
002610     READ CONFIG INTO WS-REG-CFGAUD
002620
002630     EVALUATE FS-CONFIG
002640*        '00' = LECTURA CORRECTA: SE AGREGA EL RENGLON AL
002650*        FINAL DE LA TABLA (EL GUARD DE 2000-CARGAR-TABLA YA
002660*        ASEGURA QUE NO SE LLEGA AQUI CON LA TABLA LLENA).
002670        WHEN '00'
002680           ADD 1 TO WS-CFG-CANTIDAD
002690           MOVE CFG-CUSTOMER TO WS-CFG-CLIENTE(WS-CFG-CANTIDAD)
002700           MOVE CFG-METRIC   TO WS-CFG-METRICA(WS-CFG-CANTIDAD)
002710           MOVE CFG-WARNING  TO WS-CFG-AVISO(WS-CFG-CANTIDAD)
002720           MOVE CFG-MAX      TO WS-CFG-MAXIMO(WS-CFG-CANTIDAD)
002730*        '10' = FIN DE ARCHIVO NORMAL (AT END).
002740        WHEN '10'
002750           SET WS-FIN-LECTURA TO TRUE
002760        WHEN OTHER
002770*           CUALQUIER OTRO STATUS SE TRATA COMO FIN DE ARCHIVO
002780*           PARA NO CICLAR SIN AVANZAR.
002790           DISPLAY '* PGMCLCFG - ERROR LEYENDO CONFIG : '
002800                                                    FS-CONFIG
002810           SET WS-FIN-LECTURA TO TRUE
002820     END-EVALUATE.
002830
002840 2100-LEER-CONFIG-F. EXIT.
002850
002860*---- BUSCA EL UMBRAL DE AVISO PARA CLIENTE + METRICA -----------
002870 3000-BUSCAR-AVISO.
002880
002890*     LA CLAVE SE ARMA EN UNA SOLA VARIABLE DE TRABAJO PARA
002900*     PODER COMPARARLA CONTRA LOS DOS CAMPOS DE LA TABLA EN
002910*     LA MISMA CONDICION DEL SEARCH.
002920     MOVE LK-CLCFG-CLIENTE TO WS-CLAVE-CLIENTE
002930     MOVE LK-CLCFG-METRICA TO WS-CLAVE-METRICA
002940*     SI NO SE ENCUENTRA RENGLON, QUEDA EL DEFECTO RECIBIDO;
002950*     PGMCKAUD SIEMPRE ENVIA CERO COMO DEFECTO, ASI QUE UN
002960*     CLIENTE+METRICA SIN CONFIGURAR TERMINA CLASIFICANDO
002970*     CUALQUIER VALOR MAYOR A CERO COMO WARNING (VER
002980*     2400-CLASIFICA-METRICA DE PGMCKAUD).
002990     MOVE LK-CLCFG-DEFECTO TO LK-CLCFG-RESULTADO
003000
003010*     BUSQUEDA LINEAL POR CLIENTE+METRICA; LA TABLA TIENE COMO
003020*     MAXIMO 50 FILAS (VER 2000-CARGAR-TABLA) ASI QUE EL COSTO
003030*     DEL SEARCH SECUENCIAL ES DESPRECIABLE FRENTE A LA
003040*     CANTIDAD DE CONSULTAS QUE HACE PGMCKAUD POR CORRIDA.
003050     SET IDX-CFG TO 1
003060     SEARCH WS-CFG-FILA
003070        AT END
003080           CONTINUE
003090        WHEN WS-CFG-CLIENTE(IDX-CFG) = WS-CLAVE-CLIENTE
003100         AND WS-CFG-METRICA(IDX-CFG) = WS-CLAVE-METRICA
003110           MOVE WS-CFG-AVISO(IDX-CFG) TO LK-CLCFG-RESULTADO
003120     END-SEARCH.
003130
003140 3000-BUSCAR-AVISO-F. EXIT.
003150
003160*---- BUSCA EL UMBRAL MAXIMO PARA CLIENTE + METRICA -------------
003170*     ANALOGO A 3000-BUSCAR-AVISO, SOLO CAMBIA EL CAMPO DE LA
003180*     TABLA QUE SE DEVUELVE (WS-CFG-MAXIMO EN VEZ DE
003190*     WS-CFG-AVISO).
003200 3100-BUSCAR-MAXIMO.
003210
003220*     MISMA CLAVE Y MISMA LOGICA DE BUSQUEDA QUE 3000-BUSCAR-
003230*     AVISO; SE DUPLICA EL PARRAFO EN VEZ DE PARAMETRIZAR
003240*     'W'/'M' EN UN PARRAFO COMUN PORQUE CADA UNO MUEVE UN
003250*     CAMPO DISTINTO DE LA TABLA (WS-CFG-AVISO VS
003260*     WS-CFG-MAXIMO) Y AMBOS SON DE APENAS 6 LINEAS.
003270     MOVE LK-CLCFG-CLIENTE TO WS-CLAVE-CLIENTE
003280     MOVE LK-CLCFG-METRICA TO WS-CLAVE-METRICA
003290     MOVE LK-CLCFG-DEFECTO TO LK-CLCFG-RESULTADO
003300
003310     SET IDX-CFG TO 1
003320     SEARCH WS-CFG-FILA
003330        AT END
003340           CONTINUE
003350        WHEN WS-CFG-CLIENTE(IDX-CFG) = WS-CLAVE-CLIENTE
003360         AND WS-CFG-METRICA(IDX-CFG) = WS-CLAVE-METRICA
003370           MOVE WS-CFG-MAXIMO(IDX-CFG) TO LK-CLCFG-RESULTADO
003380     END-SEARCH.
003390
003400 3100-BUSCAR-MAXIMO-F. EXIT.
