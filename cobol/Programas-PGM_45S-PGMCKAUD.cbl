000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.                  PGMCKAUD.
000120 AUTHOR.                      R VALLEJOS.
000130 INSTALLATION.                MESA DE SOPORTE - MONITOREO.
000140 DATE-WRITTEN.                21/08/1991.
000150 DATE-COMPILED.
000160 SECURITY.                    USO INTERNO - CONFIDENCIAL.
000170****************************************************************
000180*    PGMCKAUD - AUDITORIA DIARIA DE CHEQUEOS DE MONITOREO       *
000190*    =======================================================   *
000200*    PROGRAMA PRINCIPAL DEL SUBSISTEMA PGM_45S.  LEE EL         *
000210*    ARCHIVO DE CHEQUEOS REPORTADOS (CHECKS), LO CLASIFICA      *
000220*    POR HOJA CONTRA LOS UMBRALES DEL CLIENTE (PGMCLCFG) Y      *
000230*    LUEGO CONTRASTA ESOS MISMOS VALORES CONTRA EL RESULTADO    *
000240*    DEL ANALISIS DE LAS CAPTURAS DE PANTALLA (SHOTS), DEJANDO  *
000250*    CONSTANCIA DE TODO EN LOS ARCHIVOS AUDIT E ISSUES Y EN EL  *
000260*    LISTADO IMPRESO.                                           *
000270*                                                                *
000280*    ETAPA 1 (2000-...) AUDITORIA DE CHEQUEOS POR HOJA, CORTE   *
000290*             DE CONTROL POR CHK-SHEET-NAME (ARCHIVO EN ORDEN   *
000300*             DE HOJA).                                         *
000310*    ETAPA 2 (4000-...) VALIDACION DE CAPTURAS CONTRA LOS       *
000320*             VALORES REPORTADOS, TOMADOS DE LA TABLA ARMADA    *
000330*             EN LA ETAPA 1.                                    *
000340*                                                                *
000350*    EL ARCHIVO CHECKS DEBE VENIR ORDENADO POR HOJA (LO ARMA    *
000360*    ASI EL EXTRACTOR DIARIO); ESTE PROGRAMA NO ORDENA, SOLO    *
000370*    CORTA CONTROL SOBRE EL ORDEN YA RECIBIDO.                  *
000380****************************************************************
000390*    HISTORIAL DE CAMBIOS
000400*    ------------------------------------------------------
000410*    21/08/1991 RVJ REQ-4472  VERSION INICIAL, SOLO ETAPA DE
000420*                             AUDITORIA DE CHEQUEOS.
000430*    14/02/1992 RVJ REQ-4501  SE INCORPORA LA ETAPA DE
000440*                             VALIDACION DE CAPTURAS (SHOTS).
000450*    05/11/1993 RVJ REQ-4591  TABLA DE HOJAS PASA A 50 RENGLONES
000460*                             PARA ACOMPAÑAR EL CRECIMIENTO DE
000470*                             LA CARTERA DE CLIENTES.
000480*    19/06/1995 MTZ REQ-4712  SEARCH EN VEZ DE PERFORM VARYING
000490*                             MANUAL PARA LA TABLA DE HOJAS.
000500*    30/01/1999 MTZ REQ-4903  REVISION Y2K: NINGUN CAMPO DE
000510*                             FECHA SE USA EN COMPARACIONES DE
000520*                             NEGOCIO, SIN IMPACTO. LA FECHA DEL
000530*                             TITULO ES SOLO INFORMATIVA.
000540*    11/09/2001 PLR REQ-5123  REGLA DEL INDICADOR DE ERROR:
000550*                             DISPARA AUNQUE YA HAYA UN CRITICO
000560*                             EN LA MISMA CAPTURA, SEGUN ACLARO
000570*                             AUDITORIA.
000580*    22/04/2004 PLR REQ-5210  TOPE DE 200 RENGLONES EN EL
000590*                             BUFFER DE IMPRESION DE ISSUES,
000600*                             EL ARCHIVO ISSUES NO SE VE
000610*                             AFECTADO POR EL TOPE.
000620*    20/05/2004 PLR REQ-5393  2800-GUARDA-TABLA-HOJA NO TENIA
000630*                             TOPE: UN LISTADO DE MAS DE 50
000640*                             HOJAS ESCRIBIA FUERA DE WS-HOJA-
000650*                             FILA. SE AGREGA EL MISMO TIPO DE
000660*                             RESGUARDO Y AVISO YA USADO EN EL
000670*                             BUFFER DE ISSUES (REQ-5210).
000680*    03/05/2006 PLR REQ-5391  LIMPIEZA DE COMENTARIOS, SIN
000690*                             CAMBIO DE LOGICA.
000700*    14/08/2007 PLR REQ-5401  LAS LLAMADAS A PGMCLDET Y PGMCLCFG
000710*                             PASAN A SER DINAMICAS (CALL POR
000720*                             VARIABLE), COMO YA SE HACIA EN LA
000730*                             CLASE 30 PARA PGMRUCAF.
000740*    14/08/2007 PLR REQ-5402  SI EL ARCHIVO REPORT NO ABRE, SE
000750*                             SALTEA EL TITULO Y LA DETECCION DE
000760*                             CLIENTE POR GO TO A 1000-INICIO-F;
000770*                             SIN REPORT NO HAY DONDE DEJAR
000780*                             CONSTANCIA DE ESE CLIENTE.
000790*    09/08/2026 PLR REQ-5410  AMPLIACION DE COMENTARIOS DE
000800*                             PARRAFO Y DE RACIONAL DE NEGOCIO
000810*                             EN TODO EL PROGRAMA, A PEDIDO DE
000820*                             CONTROL DE CALIDAD DE SOPORTE.
000830*                             SIN CAMBIO DE LOGICA.
000840****************************************************************
000850
000860*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000870 ENVIRONMENT DIVISION.
000880 CONFIGURATION SECTION.
000890*     C01 GOBIERNA EL SALTO DE FORMULARIO (WRITE ... AFTER PAGE)
000900*     DEL LISTADO IMPRESO EN REPORT.
000910 SPECIAL-NAMES.
000920     C01 IS TOP-OF-FORM.
000930
000940 INPUT-OUTPUT SECTION.
000950 FILE-CONTROL.
000960*     ENTRADA ETAPA 1: UN RENGLON POR METRICA REPORTADA EN CADA
000970*     HOJA DEL REPORTE DIARIO DE MONITOREO.
000980     SELECT CHECKS  ASSIGN DDCHECKS
000990     FILE STATUS IS FS-CHECKS.
001000
001010*     ENTRADA ETAPA 2: RESULTADO DEL ANALISIS DE LAS CAPTURAS
001020*     DE PANTALLA EMBEBIDAS EN EL MISMO REPORTE.
001030     SELECT SHOTS   ASSIGN DDSHOTS
001040     FILE STATUS IS FS-SHOTS.
001050
001060*     SALIDA: UN RENGLON POR METRICA AUDITADA EN LA ETAPA 1,
001070*     CON EL ESTADO OK/WARNING/FAIL YA RESUELTO.
001080     SELECT AUDIT   ASSIGN DDAUDIT
001090     FILE STATUS IS FS-AUDIT.
001100
001110*     SALIDA: UN RENGLON POR INCONSISTENCIA DETECTADA EN LA
001120*     ETAPA 2 (CRITICOS Y AVISOS).
001130     SELECT ISSUES  ASSIGN DDISSUES
001140     FILE STATUS IS FS-ISSUES.
001150
001160*     SALIDA: LISTADO IMPRESO COMBINADO (TITULO, DETALLE DE
001170*     AUDITORIA, VALIDACION DE CAPTURAS Y TOTALES DE CORRIDA).
001180     SELECT REPORT  ASSIGN DDREPRT
001190     FILE STATUS IS FS-REPORT.
001200
001210*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001220 DATA DIVISION.
001230 FILE SECTION.
001240
001250*     LOS 5 FD DE ESTE PROGRAMA LLEVAN UN UNICO CAMPO PIC X DEL
001260*     ANCHO DEL REGISTRO, SIN DESGLOSE DE CAMPOS EN EL FD MISMO;
001270*     EL DESGLOSE REAL VIVE EN WORKING-STORAGE (WS-REG-xxxx),
001280*     CARGADO CON READ...INTO EN LA ENTRADA Y VOLCADO CON
001290*     WRITE...FROM EN LA SALIDA. ES EL MISMO ESTILO QUE
001300*     PGMCLCFG/PGMCLDET USAN PARA SU PROPIO FD CONFIG.
001310*
001320*     REGISTRO DE 90 BYTES, VER WS-REG-CHKSHT MAS ABAJO PARA EL
001330*     DESGLOSE DE CAMPOS (SE LEE CON READ...INTO).
001340 FD  CHECKS
001350     BLOCK CONTAINS 0 RECORDS
001360     RECORDING MODE IS F.
001370 01  REG-CHECKS          PIC X(90).
001380
001390*     REGISTRO DE 112 BYTES, VER WS-REG-SHTSHT MAS ABAJO.
001400 FD  SHOTS
001410     BLOCK CONTAINS 0 RECORDS
001420     RECORDING MODE IS F.
001430 01  REG-SHOTS           PIC X(112).
001440
001450*     REGISTRO DE 67 BYTES, SE GRABA CON WRITE...FROM DESDE
001460*     WS-REG-AUDAUD.
001470 FD  AUDIT
001480     BLOCK CONTAINS 0 RECORDS
001490     RECORDING MODE IS F.
001500 01  REG-AUDIT           PIC X(67).
001510
001520*     REGISTRO DE 163 BYTES, SE GRABA CON WRITE...FROM DESDE
001530*     WS-REG-ISSAUD.
001540 FD  ISSUES
001550     BLOCK CONTAINS 0 RECORDS
001560     RECORDING MODE IS F.
001570 01  REG-ISSUES          PIC X(163).
001580
001590*     REGISTRO DE IMPRESION DE 132 POSICIONES (ANCHO DE
001600*     FORMULARIO ESTANDAR DEL CENTRO DE COMPUTOS). CADA LINEA
001610*     IMP-xxx DE WORKING-STORAGE SE MUEVE AQUI CON WRITE...FROM.
001620 FD  REPORT
001630     BLOCK CONTAINS 0 RECORDS
001640     RECORDING MODE IS F.
001650 01  REG-REPORT          PIC X(132).
001660
001670 WORKING-STORAGE SECTION.
001680*=======================*
001690 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001700
001710*---------- ARCHIVOS --------------------------------------------
001720*     UN FILE STATUS DE 2 POSICIONES POR CADA SELECT DEL
001730*     FILE-CONTROL, EN EL MISMO ORDEN.
001740 77  FS-CHECKS               PIC XX       VALUE SPACES.
001750 77  FS-SHOTS                PIC XX       VALUE SPACES.
001760 77  FS-AUDIT                PIC XX       VALUE SPACES.
001770 77  FS-ISSUES               PIC XX       VALUE SPACES.
001780 77  FS-REPORT               PIC XX       VALUE SPACES.
001790
001800*     INDICADORES DE FIN DE ARCHIVO PARA LOS DOS ARCHIVOS DE
001810*     ENTRADA. VAN POR SEPARADO PORQUE CADA ETAPA LEE EL SUYO
001820*     EN UN MOMENTO DISTINTO DE LA CORRIDA.
001830 77  WS-STATUS-FIN-CHK       PIC X        VALUE 'N'.
001840     88  WS-FIN-CHECKS                       VALUE 'Y'.
001850     88  WS-NO-FIN-CHECKS                     VALUE 'N'.
001860
001870 77  WS-STATUS-FIN-SHT       PIC X        VALUE 'N'.
001880     88  WS-FIN-SHOTS                        VALUE 'Y'.
001890     88  WS-NO-FIN-SHOTS                     VALUE 'N'.
001900
001910*     'SI' HASTA QUE SE PROCESA LA PRIMERA LECTURA ADELANTADA
001920*     DE CHECKS EN 1000-INICIO (ARCHIVO Y PRIMERA HOJA).
001930 77  WS-PRIMER-REG           PIC XX       VALUE 'SI'.
001940
001950*////////////////// COPY tabla-CHKSHT (CHK-RECORD/SHT-RECORD) ///
001960*    LAYOUT REGISTRO DE CHEQUEO REPORTADO (CHKSHT) - 90 BYTES
001970*    UN RENGLON POR METRICA/HOJA DEL REPORTE DIARIO.
001980 01  WS-REG-CHKSHT.
001990*     NOMBRE BASE DEL ARCHIVO DE REPORTE (SIN RUTA NI
002000*     EXTENSION); DE AHI SE DERIVA EL CODIGO DE CLIENTE.
002010     03  CHK-FILE-NAME       PIC X(30)    VALUE SPACES.
002020*     HOJA/SECCION DEL REPORTE - CAMPO DE CORTE DE CONTROL.
002030     03  CHK-SHEET-NAME      PIC X(20)    VALUE SPACES.
002040*     TEXTO DEL RENGLON (ETIQUETA), P.EJ. 'FAILED DATA BACKUP',
002050*     'FAILED LOG BACKUP', 'NUMBER OF FAILED JOBS: ...'.
002060     03  CHK-LABEL           PIC X(30)    VALUE SPACES.
002070*     VALOR REPORTADO (PRIMERA CELDA NUMERICA DEL RENGLON).
002080     03  CHK-VALUE           PIC 9(05)    VALUE ZEROS.
002090     03  FILLER              PIC X(05)    VALUE SPACES.
002100
002110*    LAYOUT RESULTADO DE ANALISIS DE CAPTURA (SHTSHT) - 112
002120*    BYTES. UNO POR CAPTURA DE PANTALLA EMBEBIDA EN EL REPORTE.
002130 01  WS-REG-SHTSHT.
002140     03  SHT-SHEET-NAME      PIC X(20)    VALUE SPACES.
002150     03  SHT-IMAGE-NAME      PIC X(20)    VALUE SPACES.
002160*     'BACKUP'/'JOBS'/'LOGS'/'OTHER'/'UNKNOWN'. LAS 'UNKNOWN'
002170*     SE CUENTAN PERO NO SE VALIDAN (VER 4000-PROCESO-SHT).
002180     03  SHT-TYPE            PIC X(08)    VALUE SPACES.
002190     03  SHT-FDB-PRESENT     PIC X(01)    VALUE SPACES.
002200     03  SHT-FDB-VALUE       PIC 9(05)    VALUE ZEROS.
002210     03  SHT-FLB-PRESENT     PIC X(01)    VALUE SPACES.
002220     03  SHT-FLB-VALUE       PIC 9(05)    VALUE ZEROS.
002230     03  SHT-FJ-PRESENT      PIC X(01)    VALUE SPACES.
002240     03  SHT-FJ-VALUE        PIC 9(05)    VALUE ZEROS.
002250*     'Y' SI LA CAPTURA MUESTRA ICONOS/TEXTO DE ERROR VISIBLE.
002260     03  SHT-HAS-ERRORS      PIC X(01)    VALUE SPACES.
002270     03  SHT-ERROR-TEXT      PIC X(40)    VALUE SPACES.
002280     03  FILLER              PIC X(05)    VALUE SPACES.
002290
002300*////////////////// COPY tabla-CFGAUD (AUD-RECORD/ISS-RECORD) ///
002310*    LAYOUT RESULTADO DE AUDITORIA POR METRICA (AUDAUD) - 67 B.
002320 01  WS-REG-AUDAUD.
002330     03  AUD-SHEET-NAME      PIC X(20)    VALUE SPACES.
002340     03  AUD-METRIC          PIC X(20)    VALUE SPACES.
002350     03  AUD-VALUE           PIC 9(05)    VALUE ZEROS.
002360     03  AUD-WARNING         PIC 9(05)    VALUE ZEROS.
002370     03  AUD-MAX             PIC 9(05)    VALUE ZEROS.
002380*     'OK'/'WARNING'/'FAIL', RESUELTO EN 2400-CLASIFICA-METRICA.
002390     03  AUD-STATUS          PIC X(07)    VALUE SPACES.
002400     03  FILLER              PIC X(05)    VALUE SPACES.
002410
002420*     VISTA PLANA DEL RENGLON DE AUDITORIA, PARA VOLCADO EN
002430*     DIAGNOSTICO DE SOPORTE
002440 01  WS-REG-AUDAUD-PLANO REDEFINES WS-REG-AUDAUD.
002450     03  WS-AUDAUD-TEXTO     PIC X(67).
002460
002470*    LAYOUT DE INCIDENCIA DE VALIDACION (ISSAUD) - 163 BYTES
002480 01  WS-REG-ISSAUD.
002490     03  ISS-SHEET-NAME      PIC X(20)    VALUE SPACES.
002500     03  ISS-IMAGE-NAME      PIC X(20)    VALUE SPACES.
002510*     'CRITICAL' (VALOR DE CAPTURA VS HOJA, NO COINCIDE) O
002520*     'WARNING' (INDICADOR DE ERROR SIN FALLAS REPORTADAS).
002530     03  ISS-SEVERITY        PIC X(08)    VALUE SPACES.
002540     03  ISS-METRIC          PIC X(20)    VALUE SPACES.
002550     03  ISS-SHOT-VALUE      PIC 9(05)    VALUE ZEROS.
002560     03  ISS-REPORTED        PIC 9(05)    VALUE ZEROS.
002570     03  ISS-MESSAGE         PIC X(80)    VALUE SPACES.
002580     03  FILLER              PIC X(05)    VALUE SPACES.
002590
002600*     VISTA PLANA DEL RENGLON DE INCIDENCIA, PARA VOLCADO EN
002610*     DIAGNOSTICO DE SOPORTE
002620 01  WS-REG-ISSAUD-PLANO REDEFINES WS-REG-ISSAUD.
002630     03  WS-ISSAUD-TEXTO     PIC X(163).
002640
002650*---------- FECHA DE PROCESO (SOLO INFORMATIVA EN EL TITULO) ----
002660 01  WS-FECHA-EJECUCION.
002670     03  WS-FECHA-AA         PIC 99       VALUE ZEROS.
002680     03  WS-FECHA-MM         PIC 99       VALUE ZEROS.
002690     03  WS-FECHA-DD         PIC 99       VALUE ZEROS.
002700
002710*     VISTA NUMERICA COMPLETA DE LA FECHA, PARA EL DISPLAY DE
002720*     ARRANQUE DEL PROCESO
002730 01  WS-FECHA-NUMERICA REDEFINES WS-FECHA-EJECUCION
002740                                  PIC 9(06).
002750
002760*---------- ACUMULADOR DE LA HOJA EN CURSO (CORTE DE CONTROL) ---
002770*     SE LLENA RENGLON A RENGLON EN 2200-ACUM-LABEL MIENTRAS
002780*     CHK-SHEET-NAME NO CAMBIA, Y SE VUELCA/CLASIFICA AL CORTE
002790*     DE HOJA (2300-CORTE-HOJA). 2900-RESET-ACUM LO REINICIA.
002800 01  WS-ACUM-HOJA.
002810     03  WS-ACUM-NOMBRE      PIC X(20)    VALUE SPACES.
002820*     FDB/FLB SON DE "PRIMER RENGLON GANA" POR HOJA (SOLO SE
002830*     GRABA LA PRIMERA VEZ QUE SE VE CADA UNA EN LA HOJA).
002840     03  WS-ACUM-FDB-PRES    PIC X(01)    VALUE 'N'.
002850     03  WS-ACUM-FDB-VALOR   PIC 9(05)    VALUE ZEROS.
002860     03  WS-ACUM-FLB-PRES    PIC X(01)    VALUE 'N'.
002870     03  WS-ACUM-FLB-VALOR   PIC 9(05)    VALUE ZEROS.
002880*     FJ (TRABAJOS FALLIDOS) EN CAMBIO SE SUMA A TRAVES DE
002890*     TODOS LOS RENGLONES QUE CALIFICAN COMO 'FAILED'+'JOB' EN
002900*     LA MISMA HOJA (VER 2200-ACUM-LABEL).
002910     03  WS-ACUM-FJ-VALOR    PIC 9(05)    VALUE ZEROS.
002920
002930*     VISTA PLANA DEL ACUMULADOR, PARA VOLCADO EN DIAGNOSTICO
002940*     DE SOPORTE AL CORTE DE CADA HOJA
002950 01  WS-ACUM-HOJA-PLANA REDEFINES WS-ACUM-HOJA.
002960     03  WS-ACUM-TEXTO       PIC X(37).
002970
002980*     HOJA DE LA LECTURA ANTERIOR, PARA DETECTAR EL CAMBIO DE
002990*     HOJA (CORTE DE CONTROL) EN 2000-PROCESO-CHK.
003000 77  WS-HOJA-ANT              PIC X(20)   VALUE SPACES.
003010
003020*---------- CAMPOS DE TRABAJO DE LA CLASIFICACION DE METRICA ----
003030*     AREA DE PASO ENTRE 2300-CORTE-HOJA Y 2400-CLASIFICA-
003040*     METRICA PARA CADA METRICA PRESENTE EN LA HOJA (UNA POR
003050*     VEZ: NOMBRE, VALOR REPORTADO, UMBRALES Y ESTADO).
003060 77  WS-METRICA-ACTUAL        PIC X(20)   VALUE SPACES.
003070 77  WS-VALOR-ACTUAL          PIC 9(05)   VALUE ZEROS.
003080 77  WS-AVISO-ACTUAL          PIC 9(05)   VALUE ZEROS.
003090 77  WS-MAXIMO-ACTUAL         PIC 9(05)   VALUE ZEROS.
003100 77  WS-ESTADO-ACTUAL         PIC X(07)   VALUE SPACES.
003110
003120*---------- CLASIFICACION DE LA ETIQUETA (CHK-LABEL) ------------
003130*     WS-LABEL-MAYUS ES CHK-LABEL EN MAYUSCULAS; LOS CONTADORES
003140*     TALLYING SIRVEN PARA RECONOCER LAS 3 ETIQUETAS DE NEGOCIO
003150*     SIN IMPORTAR ESPACIOS/PUNTUACION ADICIONAL DEL EXTRACTOR.
003160 77  WS-LABEL-MAYUS           PIC X(30)   VALUE SPACES.
003170 77  WS-CNT-FDB               PIC 9(03)   COMP  VALUE ZEROS.
003180 77  WS-CNT-FLB               PIC 9(03)   COMP  VALUE ZEROS.
003190 77  WS-CNT-FAILED            PIC 9(03)   COMP  VALUE ZEROS.
003200 77  WS-CNT-JOB               PIC 9(03)   COMP  VALUE ZEROS.
003210
003220*---------- TABLA DE HOJAS AUDITADAS (PARA VALIDAR CAPTURAS) ----
003230*     MAXIMO 50 HOJAS, IGUAL AL TOPE DOCUMENTADO POR AUDITORIA
003240*     PARA UN REPORTE DIARIO. SE ARMA EN LA ETAPA 1
003250*     (2800-GUARDA-TABLA-HOJA) Y SE CONSULTA EN LA ETAPA 2
003260*     (4100-BUSCAR-HOJA) PARA CRUZAR CADA CAPTURA CONTRA LO
003270*     REPORTADO EN SU HOJA.
003280*     OCCURS 1 TO 50 TIMES DEPENDING ON, IGUAL TECNICA QUE LA
003290*     TABLA DE CONFIGURACION DE PGMCLCFG (WS-CFG-TABLA); EL
003300*     TOPE DE 50 ES EL MISMO QUE AUDITORIA YA VENIA USANDO PARA
003310*     LA PLANILLA DE SEGUIMIENTO MANUAL ANTES DE ESTE PROGRAMA.
003320 01  WS-TABLA-HOJAS.
003330     03  WS-HOJA-FILA OCCURS 1 TO 50 TIMES
003340             DEPENDING ON WS-HOJA-CANTIDAD
003350             INDEXED BY IDX-HOJA.
003360         05  WS-HOJA-NOMBRE     PIC X(20).
003370         05  WS-HOJA-FDB-PRES   PIC X(01).
003380         05  WS-HOJA-FDB-VALOR  PIC 9(05).
003390         05  WS-HOJA-FLB-PRES   PIC X(01).
003400         05  WS-HOJA-FLB-VALOR  PIC 9(05).
003410         05  WS-HOJA-FJ-PRES    PIC X(01).
003420         05  WS-HOJA-FJ-VALOR   PIC 9(05).
003430
003440 77  WS-HOJA-CANTIDAD          PIC 9(03) COMP   VALUE ZEROS.
003450
003460*     'Y' CUANDO 4100-BUSCAR-HOJA ENCUENTRA LA HOJA DE LA
003470*     CAPTURA EN WS-TABLA-HOJAS; GOBIERNA SI 4300/4600 PUEDEN
003480*     COMPARAR CONTRA UN RENGLON VALIDO DE LA TABLA.
003490 77  WS-STATUS-HOJA-ENC        PIC X            VALUE 'N'.
003500     88  SI-HOJA-ENCONTRADA                       VALUE 'Y'.
003510     88  NO-HOJA-ENCONTRADA                       VALUE 'N'.
003520
003530*---------- BUFFER DE ISSUES PARA IMPRESION DIFERIDA -------------
003540*     EL TOTAL DE ISSUES ENCONTRADOS DEBE CONOCERSE ANTES DE
003550*     IMPRIMIR EL ENCABEZADO DE LA SECCION, POR ESO SE JUNTAN
003560*     AQUI Y SE IMPRIMEN RECIEN AL TERMINAR LA ETAPA DE
003570*     VALIDACION.  EL ARCHIVO ISSUES SE GRABA APARTE, AL MOMENTO,
003580*     Y NO DEPENDE DE ESTE BUFFER.  TOPE 200 RENGLONES DE
003590*     IMPRESION (REQ-5210).
003600 01  WS-TABLA-ISSUES.
003610     03  WS-ISSUE-FILA OCCURS 1 TO 200 TIMES
003620             DEPENDING ON WS-CANT-ISSUES
003630             INDEXED BY IDX-ISS.
003640         05  WS-ISSUE-SEVERIDAD   PIC X(08).
003650         05  WS-ISSUE-HOJA        PIC X(20).
003660         05  WS-ISSUE-IMAGEN      PIC X(20).
003670         05  WS-ISSUE-METRICA     PIC X(20).
003680         05  WS-ISSUE-VALCAPTURA  PIC 9(05).
003690         05  WS-ISSUE-VALREPORT   PIC 9(05).
003700         05  WS-ISSUE-MENSAJE     PIC X(80).
003710
003720*     WS-CANT-ISSUES ES EL INDICE/TOPE DEL BUFFER (200 MAXIMO);
003730*     WS-TOT-ISSUES ES EL TOTAL REAL DE INCIDENCIAS DE LA
003740*     CORRIDA, SIN TOPE, PARA EL ENCABEZADO "FOUND N ISSUES".
003750 77  WS-CANT-ISSUES            PIC 9(03) COMP   VALUE ZEROS.
003760 77  WS-TOT-ISSUES             PIC 9(05) COMP   VALUE ZEROS.
003770*     ACUMULADOR DE TRABAJO DE 4600-VALIDAR-ERRORES (SUMA DE
003780*     FALLAS REPORTADAS EN LA HOJA DE LA CAPTURA EN CURSO).
003790 77  WS-REPFALLAS              PIC 9(05) COMP   VALUE ZEROS.
003800
003810*---------- COMUNICACION CON PGMCLDET / PGMCLCFG ----------------
003820*     NOMBRE DE PROGRAMA PARA LLAMADA DINAMICA (CALL), MISMA
003830*     TECNICA DE WS-PGMRUT DE LA CLASE 30 (PGMB4CAF/PGMRUCAF).
003840*     SE PREFIRIO ESTA FORMA A UN CALL POR LITERAL PARA PODER
003850*     SUSTITUIR EL SUBPROGRAMA (P.EJ. UNA VERSION DE PRUEBA DE
003860*     PGMCLCFG) SIN RECOMPILAR PGMCKAUD, CAMBIANDO SOLO EL
003870*     CONTENIDO DE ESTOS DOS CAMPOS (REQ-5401).
003880 77  WS-PGMCLDET             PIC X(08)  VALUE 'PGMCLDET'.
003890 77  WS-PGMCLCFG             PIC X(08)  VALUE 'PGMCLCFG'.
003900
003910*     AREA DE LLAMADA A PGMCLDET (DETECCION DE CLIENTE POR
003920*     NOMBRE DE ARCHIVO). EL LAYOUT DEBE COINCIDIR BYTE A BYTE
003930*     CON LK-CLDET-PARMS DE PGMCLDET.
003940 01  WS-COMM-CLDET.
003950     03  WS-COMM-ARCHIVO-CLDET   PIC X(30) VALUE SPACES.
003960     03  WS-COMM-CLIENTE-CLDET   PIC X(10) VALUE SPACES.
003970     03  FILLER                  PIC X(05) VALUE SPACES.
003980
003990*     AREA DE LLAMADA A PGMCLCFG (UMBRALES POR CLIENTE). EL
004000*     LAYOUT DEBE COINCIDIR BYTE A BYTE CON LK-CLCFG-PARMS DE
004010*     PGMCLCFG (FUNCION/CLIENTE/METRICA/DEFECTO/RESULTADO).
004020 01  WS-COMM-CLCFG.
004030     03  WS-COMM-FUNCION-CLCFG   PIC X(01) VALUE SPACES.
004040     03  WS-COMM-CLIENTE-CLCFG   PIC X(10) VALUE SPACES.
004050     03  WS-COMM-METRICA-CLCFG   PIC X(20) VALUE SPACES.
004060     03  WS-COMM-DEFECTO-CLCFG   PIC 9(05) VALUE ZEROS.
004070     03  WS-COMM-RESULT-CLCFG    PIC 9(05) VALUE ZEROS.
004080     03  FILLER                  PIC X(05) VALUE SPACES.
004090
004100*     VISTA PLANA DEL AREA DE COMUNICACION CON PGMCLCFG, PARA
004110*     VOLCADO EN DIAGNOSTICO SI LA LLAMADA DEVUELVE RETURN-CODE
004120*     DISTINTO DE CERO
004130 01  WS-COMM-CLCFG-PLANA REDEFINES WS-COMM-CLCFG.
004140     03  WS-COMM-CLCFG-TEXTO     PIC X(46).
004150
004160*     CODIGO DE CLIENTE RESUELTO POR PGMCLDET AL INICIO DE LA
004170*     CORRIDA (VALIDO PARA TODAS LAS HOJAS DEL ARCHIVO).
004180 77  WS-CODIGO-CLIENTE         PIC X(10)  VALUE SPACES.
004190 77  WS-RUN-ARCHIVO            PIC X(30)  VALUE SPACES.
004200*     EDITADOS DE TRABAJO PARA ARMAR EL TEXTO DE LOS MENSAJES
004210*     DE INCIDENCIA CON STRING (VER 4400-EMITE-CRITICO).
004220 77  WS-NUM-ED-1               PIC ZZZZ9.
004230 77  WS-NUM-ED-2               PIC ZZZZ9.
004240
004250*---------- ACUMULADORES DE LA CORRIDA (TOTALES) -----------------
004260*     SE IMPRIMEN AL FINAL DEL LISTADO EN 9000-IMPRIME-TOTALES.
004270*     LOS PRIMEROS 5 SON DE LA ETAPA 1 (VOLUMEN Y DESGLOSE POR
004280*     ESTADO DE LA CLASIFICACION DE METRICAS); LOS ULTIMOS 3
004290*     SON DE LA ETAPA 2 (VOLUMEN DE CAPTURAS E INCIDENCIAS DE
004300*     VALIDACION). NINGUNO SE REINICIA DURANTE LA CORRIDA: SON
004310*     TOTALES DE TODO EL ARCHIVO, NO POR HOJA NI POR CAPTURA.
004320 77  WS-TOT-HOJAS              PIC 9(05) COMP  VALUE ZEROS.
004330 77  WS-TOT-METRICAS           PIC 9(05) COMP  VALUE ZEROS.
004340 77  WS-TOT-OK                 PIC 9(05) COMP  VALUE ZEROS.
004350 77  WS-TOT-AVISO              PIC 9(05) COMP  VALUE ZEROS.
004360 77  WS-TOT-FALLO              PIC 9(05) COMP  VALUE ZEROS.
004370 77  WS-TOT-CAPTURAS           PIC 9(05) COMP  VALUE ZEROS.
004380 77  WS-TOT-CRITICOS           PIC 9(05) COMP  VALUE ZEROS.
004390 77  WS-TOT-AVISOS-VAL         PIC 9(05) COMP  VALUE ZEROS.
004400
004410*---------- CONTROL DE PAGINACION DEL LISTADO --------------------
004420*     WS-CUENTA-LINEA SE COMPARA CONTRA 50 EN 2650-VERIFICA-
004430*     SALTO PARA DECIDIR SI REIMPRIME EL TITULO EN PAGINA NUEVA.
004440 77  WS-CUENTA-LINEA           PIC 9(03) COMP  VALUE ZEROS.
004450 77  WS-CUENTA-PAGINA          PIC 9(03) COMP  VALUE ZEROS.
004460 77  WS-LINE                   PIC X(132)      VALUE ALL '='.
004470 77  WS-LINE2                  PIC X(132)      VALUE ALL '-'.
004480
004490*---------- LINEAS DE IMPRESION DEL LISTADO ----------------------
004500*     TITULO DEL LISTADO, SE REIMPRIME AL TOPE DE CADA PAGINA
004510*     (VER 1500-IMPRIME-TITULO).
004520 01  IMP-TITULO.
004530*     MARGEN IZQUIERDO ESTANDAR DEL LISTADO (5 POSICIONES).
004540     03  FILLER              PIC X(05)  VALUE SPACES.
004550     03  FILLER              PIC X(25)  VALUE
004560                               'DAILY CHECKS AUDIT REPORT'.
004570     03  FILLER              PIC X(03)  VALUE SPACES.
004580*     CODIGO DE CLIENTE, O 'UNKNOWN' (VER 1500-IMPRIME-TITULO).
004590     03  IMP-TIT-CLIENTE     PIC X(10)  VALUE SPACES.
004600     03  FILLER              PIC X(03)  VALUE ' - '.
004610*     NOMBRE DE ARCHIVO DE REPORTE DE LA CORRIDA.
004620     03  IMP-TIT-ARCHIVO     PIC X(30)  VALUE SPACES.
004630     03  FILLER              PIC X(05)  VALUE SPACES.
004640     03  FILLER              PIC X(05)  VALUE 'PAG: '.
004650*     NUMERO DE PAGINA, SE INCREMENTA CADA VEZ QUE SE REIMPRIME
004660*     EL TITULO EN 1500-IMPRIME-TITULO.
004670     03  IMP-TIT-PAGINA      PIC Z9     VALUE ZEROS.
004680     03  FILLER              PIC X(44)  VALUE SPACES.
004690
004700*     ENCABEZADO DE HOJA Y FILA DE COLUMNAS DE LA SECCION DE
004710*     AUDITORIA (2700-IMPRIME-ENCAB-HOJA).
004720 01  IMP-ENCAB-HOJA.
004730     03  FILLER              PIC X(05)  VALUE SPACES.
004740     03  FILLER              PIC X(06)  VALUE 'HOJA: '.
004750*     NOMBRE DE LA HOJA QUE SE ESTA POR DETALLAR (WS-HOJA-ANT).
004760     03  IMP-EH-NOMBRE       PIC X(20)  VALUE SPACES.
004770     03  FILLER              PIC X(101) VALUE SPACES.
004780
004790*     FILA DE ENCABEZADOS DE COLUMNA, ALINEADA CON LOS CAMPOS
004800*     DE IMP-REG-DETALLE MAS ABAJO (MISMOS ANCHOS Y SEPARADORES).
004810 01  IMP-ENCAB-COL.
004820*     MARGEN, IGUAL AL DE TODAS LAS DEMAS LINEAS DEL LISTADO.
004830     03  FILLER              PIC X(05)  VALUE SPACES.
004840*     LOS 5 TITULOS DE COLUMNA VAN LITERALES; NO HAY CAMPO
004850*     WS-xxx QUE LOS RESPALDE PORQUE NO CAMBIAN EN LA CORRIDA.
004860     03  FILLER              PIC X(20)  VALUE 'METRICA'.
004870*     SEPARADOR DE COLUMNA, EL MISMO EN LAS 4 UNIONES.
004880     03  FILLER              PIC X(03)  VALUE ' | '.
004890     03  FILLER              PIC X(05)  VALUE 'VALOR'.
004900     03  FILLER              PIC X(03)  VALUE ' | '.
004910     03  FILLER              PIC X(05)  VALUE 'AVISO'.
004920     03  FILLER              PIC X(03)  VALUE ' | '.
004930     03  FILLER              PIC X(05)  VALUE 'MAXIM'.
004940     03  FILLER              PIC X(03)  VALUE ' | '.
004950     03  FILLER              PIC X(07)  VALUE 'ESTADO'.
004960*     RELLENO HASTA COMPLETAR EL ANCHO DE 132 DEL REGISTRO.
004970     03  FILLER              PIC X(73)  VALUE SPACES.
004980
004990*     UNA LINEA POR METRICA CLASIFICADA (2750-IMPRIME-DETALLE).
005000 01  IMP-REG-DETALLE.
005010     03  FILLER              PIC X(05)  VALUE SPACES.
005020*     NOMBRE DE LA METRICA (WS-METRICA-ACTUAL).
005030     03  IMP-DET-METRICA     PIC X(20)  VALUE SPACES.
005040*     SEPARADOR ALINEADO CON ' | ' DE IMP-ENCAB-COL.
005050     03  IMP-COL1            PIC X(03)  VALUE SPACES.
005060*     VALOR REPORTADO (WS-VALOR-ACTUAL).
005070     03  IMP-DET-VALOR       PIC ZZZZ9.
005080     03  IMP-COL2            PIC X(03)  VALUE SPACES.
005090*     UMBRAL DE AVISO APLICADO (WS-AVISO-ACTUAL).
005100     03  IMP-DET-AVISO       PIC ZZZZ9.
005110     03  IMP-COL3            PIC X(03)  VALUE SPACES.
005120*     UMBRAL MAXIMO APLICADO (WS-MAXIMO-ACTUAL).
005130     03  IMP-DET-MAXIMO      PIC ZZZZ9.
005140     03  IMP-COL4            PIC X(03)  VALUE SPACES.
005150*     RESULTADO DE LA CLASIFICACION: 'OK'/'WARNING'/'FAIL'.
005160     03  IMP-DET-ESTADO      PIC X(07)  VALUE SPACES.
005170*     RELLENO HASTA COMPLETAR EL ANCHO DE 132 DEL REGISTRO.
005180     03  FILLER              PIC X(73)  VALUE SPACES.
005190
005200*     ENCABEZADO DE LA SECCION DE VALIDACION DE CAPTURAS
005210*     (4900-IMPRIME-VALIDACION).
005220 01  IMP-ENCAB-VALID.
005230     03  FILLER              PIC X(05)  VALUE SPACES.
005240     03  FILLER              PIC X(30)  VALUE
005250                               'VALIDACION DE CAPTURAS'.
005260*     TOTAL DE CAPTURAS LEIDAS EN LA ETAPA 2 (WS-TOT-CAPTURAS).
005270     03  IMP-EV-CANT         PIC ZZZ9.
005280     03  FILLER              PIC X(20)  VALUE
005290                               ' CAPTURAS ANALIZADAS'.
005300     03  FILLER              PIC X(73)  VALUE SPACES.
005310
005320*     LINEA UNICA CUANDO NO HUBO NINGUNA INCONSISTENCIA.
005330 01  IMP-SIN-ISSUES.
005340     03  FILLER              PIC X(05)  VALUE SPACES.
005350     03  FILLER              PIC X(30)  VALUE
005360                               'NO VALIDATION ISSUES FOUND.'.
005370     03  FILLER              PIC X(97)  VALUE SPACES.
005380
005390*     CONTADOR DE INCIDENCIAS ANTES DE LISTARLAS UNA POR UNA.
005400 01  IMP-CANT-ISSUES.
005410     03  FILLER              PIC X(05)  VALUE SPACES.
005420     03  FILLER              PIC X(06)  VALUE 'FOUND '.
005430*     TOTAL REAL DE INCIDENCIAS DE LA CORRIDA (WS-TOT-ISSUES),
005440*     SIN TOPE - PUEDE SER MAYOR QUE LO QUE SE LISTA ABAJO SI
005450*     SE SUPERO EL BUFFER DE 200 (REQ-5210).
005460     03  IMP-CI-CANT         PIC ZZZ9.
005470     03  FILLER              PIC X(09)  VALUE ' ISSUES: '.
005480     03  FILLER              PIC X(108) VALUE SPACES.
005490
005500*     BLOQUE DE 2 LINEAS POR INCIDENCIA (4950-IMPRIME-ISSUE).
005510 01  IMP-ISSUE-L1.
005520     03  FILLER              PIC X(05)  VALUE SPACES.
005530*     'CRITICAL' O 'WARNING' (WS-ISSUE-SEVERIDAD).
005540     03  IMP-IS-SEVERIDAD    PIC X(08)  VALUE SPACES.
005550     03  FILLER              PIC X(01)  VALUE SPACES.
005560*     HOJA DONDE OCURRE LA INCIDENCIA (WS-ISSUE-HOJA).
005570     03  IMP-IS-HOJA         PIC X(20)  VALUE SPACES.
005580     03  FILLER              PIC X(01)  VALUE SPACES.
005590*     TEXTO ARMADO EN 4400-EMITE-CRITICO O 4700-EMITE-AVISO.
005600     03  IMP-IS-MENSAJE      PIC X(80)  VALUE SPACES.
005610     03  FILLER              PIC X(17)  VALUE SPACES.
005620
005630*     SEGUNDA LINEA DEL BLOQUE, CON LOS DOS VALORES NUMERICOS
005640*     QUE MOTIVARON LA INCIDENCIA (CERO/CERO SI ES UN AVISO DE
005650*     INDICADOR DE ERROR, VER 4700-EMITE-AVISO).
005660 01  IMP-ISSUE-L2.
005670*     SANGRIA MAYOR QUE IMP-ISSUE-L1 PARA QUE SE LEA COMO
005680*     CONTINUACION DEL RENGLON DE ARRIBA, NO COMO INCIDENCIA
005690*     NUEVA.
005700     03  FILLER              PIC X(10)  VALUE SPACES.
005710     03  FILLER              PIC X(16)  VALUE 'SCREENSHOT VAL: '.
005720*     VALOR VISTO EN LA CAPTURA (ISS-SHOT-VALUE).
005730     03  IMP-IS2-SHOTVAL     PIC ZZZZ9.
005740     03  FILLER              PIC X(05)  VALUE SPACES.
005750     03  FILLER              PIC X(14)  VALUE 'REPORTED VAL: '.
005760*     VALOR REPORTADO EN LA HOJA (ISS-REPORTED).
005770     03  IMP-IS2-REPVAL      PIC ZZZZ9.
005780*     RELLENO HASTA COMPLETAR EL ANCHO DE 132 DEL REGISTRO.
005790     03  FILLER              PIC X(77)  VALUE SPACES.
005800
005810*     BLOQUE DE TOTALES DE CIERRE (9000-IMPRIME-TOTALES), 3
005820*     LINEAS ENTRE DOS FILAS DE '=' (WS-LINE).
005830*     LINEA 1 DE TOTALES: VOLUMEN DE LA CORRIDA (HOJAS Y
005840*     METRICAS PROCESADAS EN LA ETAPA 1).
005850 01  IMP-TOTALES-1.
005860     03  FILLER              PIC X(05)  VALUE SPACES.
005870     03  FILLER              PIC X(17)  VALUE
005880                               'HOJAS AUDITADAS: '.
005890     03  IMP-TOT-HOJAS       PIC ZZZZ9.
005900     03  FILLER              PIC X(05)  VALUE SPACES.
005910     03  FILLER              PIC X(20)  VALUE
005920                               'METRICAS REVISADAS: '.
005930     03  IMP-TOT-METRICAS    PIC ZZZZ9.
005940     03  FILLER              PIC X(75)  VALUE SPACES.
005950
005960*     LINEA 2 DE TOTALES: DESGLOSE DE LA CLASIFICACION DE LA
005970*     ETAPA 1 POR ESTADO (LOS 3 SUMAN IMP-TOT-METRICAS).
005980 01  IMP-TOTALES-2.
005990     03  FILLER              PIC X(05)  VALUE SPACES.
006000     03  FILLER              PIC X(04)  VALUE 'OK: '.
006010*     CANTIDAD DE METRICAS CLASIFICADAS 'OK' (WS-TOT-OK).
006020     03  IMP-TOT-OK          PIC ZZZZ9.
006030     03  FILLER              PIC X(02)  VALUE SPACES.
006040     03  FILLER              PIC X(09)  VALUE 'WARNING: '.
006050*     CANTIDAD CLASIFICADAS 'WARNING' (WS-TOT-AVISO).
006060     03  IMP-TOT-AVISO       PIC ZZZZ9.
006070     03  FILLER              PIC X(02)  VALUE SPACES.
006080     03  FILLER              PIC X(06)  VALUE 'FAIL: '.
006090*     CANTIDAD CLASIFICADAS 'FAIL' (WS-TOT-FALLO).
006100     03  IMP-TOT-FALLO       PIC ZZZZ9.
006110*     RELLENO HASTA COMPLETAR EL ANCHO DE 132 DEL REGISTRO.
006120     03  FILLER              PIC X(89)  VALUE SPACES.
006130
006140*     LINEA 3 DE TOTALES: RESULTADO DE LA ETAPA 2 (CAPTURAS
006150*     ANALIZADAS E INCIDENCIAS DE CADA SEVERIDAD).
006160 01  IMP-TOTALES-3.
006170     03  FILLER              PIC X(05)  VALUE SPACES.
006180     03  FILLER              PIC X(21)  VALUE
006190                               'CAPTURAS ANALIZADAS: '.
006200*     TOTAL DE CAPTURAS LEIDAS EN LA ETAPA 2 (WS-TOT-CAPTURAS).
006210     03  IMP-TOT-CAPTURAS    PIC ZZZZ9.
006220     03  FILLER              PIC X(02)  VALUE SPACES.
006230     03  FILLER              PIC X(10)  VALUE 'CRITICOS: '.
006240*     INCIDENCIAS 'CRITICAL' EMITIDAS (WS-TOT-CRITICOS).
006250     03  IMP-TOT-CRITICOS    PIC ZZZZ9.
006260     03  FILLER              PIC X(02)  VALUE SPACES.
006270     03  FILLER              PIC X(08)  VALUE 'AVISOS: '.
006280*     INCIDENCIAS 'WARNING' EMITIDAS (WS-TOT-AVISOS-VAL).
006290     03  IMP-TOT-AVISOS      PIC ZZZZ9.
006300*     RELLENO HASTA COMPLETAR EL ANCHO DE 132 DEL REGISTRO.
006310     03  FILLER              PIC X(69)  VALUE SPACES.
006320
006330 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
006340
006350*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006360 PROCEDURE DIVISION.
006370
006380*     ORDEN FIJO: INICIO / ETAPA 1 HASTA AGOTAR CHECKS / PASE A
006390*     ETAPA 2 / ETAPA 2 HASTA AGOTAR SHOTS / SECCION DE
006400*     VALIDACION IMPRESA / TOTALES / CIERRE.
006410*
006420*     EL LISTADO IMPRESO (REPORT) ES UNICO PARA LAS DOS ETAPAS:
006430*     NO HAY UN "REPORTE DE AUDITORIA" Y UN "REPORTE DE
006440*     VALIDACION" POR SEPARADO, SINO UN SOLO ARCHIVO DE SALIDA
006450*     CON EL TITULO REPETIDO POR PAGINA, LA SECCION DE DETALLE
006460*     DE LA ETAPA 1, LA SECCION DE VALIDACION DE LA ETAPA 2 Y
006470*     EL BLOQUE DE TOTALES AL PIE; ASI LO PIDIO AUDITORIA PARA
006480*     PODER ARCHIVAR UN SOLO LISTADO POR CORRIDA DIARIA.
006490 MAIN-PROGRAM.
006500
006510     PERFORM 1000-INICIO             THRU 1000-INICIO-F
006520     PERFORM 2000-PROCESO-CHK        THRU 2000-PROCESO-CHK-F
006530        UNTIL WS-FIN-CHECKS
006540     PERFORM 3900-INICIA-VALIDACION  THRU 3900-INICIA-VALIDACION-F
006550     PERFORM 4000-PROCESO-SHT        THRU 4000-PROCESO-SHT-F
006560        UNTIL WS-FIN-SHOTS
006570     PERFORM 4900-IMPRIME-VALIDACION
006580                                    THRU 4900-IMPRIME-VALIDACION-F
006590     PERFORM 9000-IMPRIME-TOTALES    THRU 9000-IMPRIME-TOTALES-F
006600     PERFORM 9999-FINAL              THRU 9999-FINAL-F.
006610
006620*     UN SOLO PUNTO DE RETORNO AL SISTEMA OPERATIVO/JCL; NINGUN
006630*     PARRAFO INTERMEDIO HACE STOP RUN NI GOBACK POR SU CUENTA.
006640 MAIN-PROGRAM-F. GOBACK.
006650
006660*---- APERTURA DE ARCHIVOS, DETECCION DE CLIENTE Y TITULO -------
006670 1000-INICIO.
006680
006690*     LOS DOS INDICADORES DE FIN DE ARCHIVO ARRANCAN EN 'NO';
006700*     SI ALGUNO DE LOS DOS ARCHIVOS DE ENTRADA NO ABRE MAS
006710*     ABAJO, SE FUERZA SU PROPIO INDICADOR A 'SI'.
006720     SET WS-NO-FIN-CHECKS TO TRUE
006730     SET WS-NO-FIN-SHOTS  TO TRUE
006740
006750*     LA FECHA ES SOLO PARA EL DISPLAY DE ARRANQUE; NO
006760*     PARTICIPA DE NINGUNA COMPARACION DE NEGOCIO (VER
006770*     ENTRADA Y2K DEL HISTORIAL DE CAMBIOS).
006780     ACCEPT WS-FECHA-EJECUCION FROM DATE
006790     DISPLAY '* PGMCKAUD - INICIO PROCESO FECHA = '
006800                                        WS-FECHA-NUMERICA
006810
006820*     CHECKS ES LA ENTRADA DE LA ETAPA 1; SI NO ABRE, EL
006830*     INDICADOR DE FIN SE FUERZA A 'SI' DE UNA PARA QUE EL
006840*     PERFORM ... UNTIL WS-FIN-CHECKS DE MAIN-PROGRAM NO
006850*     INTENTE NINGUNA LECTURA SOBRE UN ARCHIVO SIN ABRIR.
006860     OPEN INPUT  CHECKS
006870     IF FS-CHECKS IS NOT EQUAL '00' THEN
006880        DISPLAY '* PGMCKAUD - NO ABRIO CHECKS, STATUS = '
006890                                               FS-CHECKS
006900        SET WS-FIN-CHECKS TO TRUE
006910     END-IF
006920
006930*     MISMO RESGUARDO PARA SHOTS, ENTRADA DE LA ETAPA 2.
006940     OPEN INPUT  SHOTS
006950     IF FS-SHOTS IS NOT EQUAL '00' THEN
006960        DISPLAY '* PGMCKAUD - NO ABRIO SHOTS, STATUS = '
006970                                               FS-SHOTS
006980        SET WS-FIN-SHOTS TO TRUE
006990     END-IF
007000
007010*     LOS TRES ARCHIVOS DE SALIDA SE ABREN SIEMPRE, AUN SI
007020*     ALGUNA ENTRADA FALLO, PARA QUE EL LISTADO DEJE CONSTANCIA
007030*     DEL PROBLEMA EN VEZ DE ABORTAR SIN RASTRO.
007040     OPEN OUTPUT AUDIT
007050     IF FS-AUDIT IS NOT EQUAL '00' THEN
007060        DISPLAY '* PGMCKAUD - NO ABRIO AUDIT, STATUS = '
007070                                               FS-AUDIT
007080     END-IF
007090
007100     OPEN OUTPUT ISSUES
007110     IF FS-ISSUES IS NOT EQUAL '00' THEN
007120        DISPLAY '* PGMCKAUD - NO ABRIO ISSUES, STATUS = '
007130                                               FS-ISSUES
007140     END-IF
007150
007160     OPEN OUTPUT REPORT
007170     IF FS-REPORT IS NOT EQUAL '00' THEN
007180        DISPLAY '* PGMCKAUD - NO ABRIO REPORT, STATUS = '
007190                                               FS-REPORT
007200*        SIN REPORT NO HAY DONDE IMPRIMIR EL TITULO NI DEJAR
007210*        CONSTANCIA DEL CLIENTE DETECTADO; SE SALTEA EL RESTO
007220*        DE ESTE PARRAFO (REQ-5402), LA ETAPA 1 SIGUE CORRIENDO
007230*        CON WS-CODIGO-CLIENTE EN ESPACIOS (UMBRALES POR DEFECTO)
007240        GO TO 1000-INICIO-F
007250     END-IF
007260
007270*     LECTURA ADELANTADA (READ-AHEAD): SE LEE EL PRIMER
007280*     RENGLON DE CHECKS ACA MISMO, ANTES DE ENTRAR AL PERFORM
007290*     PRINCIPAL DE 2000-PROCESO-CHK, PARA PODER COMPARAR
007300*     CHK-SHEET-NAME CONTRA WS-HOJA-ANT DESDE LA PRIMERA VUELTA.
007310     PERFORM 2500-LEER-CHK THRU 2500-LEER-CHK-F
007320
007330*     WS-PRIMER-REG SOLO VALE 'SI' EN ESTA PRIMERA VUELTA DE
007340*     TODA LA CORRIDA; SE APAGA DE UNA PARA QUE 2000-PROCESO-
007350*     CHK NO REPITA ESTA INICIALIZACION EN VUELTAS SIGUIENTES.
007360     IF WS-PRIMER-REG = 'SI' THEN
007370        MOVE 'NO' TO WS-PRIMER-REG
007380        IF WS-FIN-CHECKS THEN
007390*           NO HUBO NI UN SOLO RENGLON EN CHECKS (0 BYTES O
007400*           ERROR DE APERTURA); EL NOMBRE DE ARCHIVO QUEDA EN
007410*           ESPACIOS, PGMCLDET DEVOLVERA CLIENTE EN ESPACIOS.
007420           DISPLAY '* PGMCKAUD - ARCHIVO CHECKS VACIO'
007430           MOVE SPACES TO WS-RUN-ARCHIVO
007440        ELSE
007450*           PRIMERA HOJA DEL ARCHIVO: SE ARMA EL ACUMULADOR Y
007460*           SE CUENTA COMO HOJA NUMERO 1 DE LA CORRIDA.
007470           MOVE CHK-FILE-NAME  TO WS-RUN-ARCHIVO
007480           MOVE CHK-SHEET-NAME TO WS-HOJA-ANT
007490           PERFORM 2900-RESET-ACUM THRU 2900-RESET-ACUM-F
007500           PERFORM 2200-ACUM-LABEL THRU 2200-ACUM-LABEL-F
007510           ADD 1 TO WS-TOT-HOJAS
007520        END-IF
007530     END-IF
007540
007550*     DETECCION DE CLIENTE POR NOMBRE DE ARCHIVO (PGMCLDET);
007560*     SI NO SE DETECTA CLIENTE, WS-CODIGO-CLIENTE QUEDA EN
007570*     ESPACIOS Y PGMCLCFG APLICARA LOS UMBRALES POR DEFECTO.
007580     MOVE WS-RUN-ARCHIVO TO WS-COMM-ARCHIVO-CLDET
007590     CALL WS-PGMCLDET USING WS-COMM-CLDET
007600     MOVE WS-COMM-CLIENTE-CLDET TO WS-CODIGO-CLIENTE
007610
007620*     CARGA DE LA TABLA DE UMBRALES DEL CLIENTE (FUNCION 'L'),
007630*     UNA SOLA VEZ AL INICIO DE LA CORRIDA.
007640     MOVE 'L' TO WS-COMM-FUNCION-CLCFG
007650     CALL WS-PGMCLCFG USING WS-COMM-CLCFG
007660     IF RETURN-CODE IS NOT EQUAL ZEROS THEN
007670        DISPLAY '* PGMCKAUD - PGMCLCFG CARGA CON RC <> 0, '
007680                'VOLCADO : ' WS-COMM-CLCFG-TEXTO
007690     END-IF
007700
007710*     LA PAGINA SE FUERZA A CERO ANTES DEL PRIMER TITULO PARA
007720*     QUE 1500-IMPRIME-TITULO LO DEJE EN 1 AL SUMAR 1.
007730     MOVE ZEROS TO WS-CUENTA-PAGINA
007740     PERFORM 1500-IMPRIME-TITULO THRU 1500-IMPRIME-TITULO-F.
007750
007760 1000-INICIO-F. EXIT.
007770
007780*---- IMPRIME EL TITULO DEL LISTADO (SE REPITE POR PAGINA) ------
007790 1500-IMPRIME-TITULO.
007800
007810*     SE INCREMENTA ANTES DE ARMAR IMP-TIT-PAGINA, ASI LA
007820*     PRIMERA PAGINA IMPRESA SALE NUMERADA '1', NO '0'.
007830     ADD 1 TO WS-CUENTA-PAGINA
007840
007850*     'UNKNOWN' EN VEZ DE ESPACIOS EN BLANCO, PARA QUE EL
007860*     OPERADOR DE TURNO NOTE DE UN VISTAZO QUE EL ARCHIVO NO
007870*     PUDO ASOCIARSE A NINGUN CLIENTE CONOCIDO.
007880     IF WS-CODIGO-CLIENTE = SPACES THEN
007890        MOVE 'UNKNOWN' TO IMP-TIT-CLIENTE
007900     ELSE
007910        MOVE WS-CODIGO-CLIENTE TO IMP-TIT-CLIENTE
007920     END-IF
007930
007940*     EL NOMBRE DE ARCHIVO DE LA CORRIDA (WS-RUN-ARCHIVO) NO
007950*     CAMBIA ENTRE PAGINAS; SE REPITE EN CADA REIMPRESION DEL
007960*     TITULO PARA QUE EL OPERADOR SEPA QUE LISTADO ESTA MIRANDO
007970*     SIN TENER QUE VOLVER A LA PAGINA 1.
007980     MOVE WS-RUN-ARCHIVO  TO IMP-TIT-ARCHIVO
007990     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA
008000
008010*     AFTER PAGE SALTA DE FORMULARIO USANDO C01 (TOP-OF-FORM).
008020     WRITE REG-REPORT FROM IMP-TITULO AFTER PAGE
008030     IF FS-REPORT IS NOT EQUAL '00' THEN
008040        DISPLAY '* PGMCKAUD - ERROR EN WRITE REPORT = '
008050                                               FS-REPORT
008060     END-IF
008070
008080*     EL CONTADOR DE LINEAS DE PAGINA VUELVE A CERO CADA VEZ
008090*     QUE SE REIMPRIME EL TITULO, PARA QUE 2650-VERIFICA-SALTO
008100*     CUENTE DE NUEVO DESDE EL TOPE DEL FORMULARIO.
008110     MOVE ZEROS TO WS-CUENTA-LINEA.
008120
008130 1500-IMPRIME-TITULO-F. EXIT.
008140
008150*---- CORTE DE CONTROL POR HOJA (LECTURA ADELANTADA) ------------
008160*     PATRON CLASICO DE LECTURA ADELANTADA: EL RENGLON YA
008170*     LEIDO EN 2500-LEER-CHK SE COMPARA CONTRA WS-HOJA-ANT
008180*     (HOJA DE LA VUELTA ANTERIOR) ANTES DE DECIDIR SI SE
008190*     SIGUE ACUMULANDO LA MISMA HOJA O SE CORTA CONTROL.
008200*---- LEE UN RENGLON DE CHECKS Y DETECTA CAMBIO DE HOJA ----------
008210*     ESTE ES EL PARRAFO CONTROLADOR DE LA ETAPA 1: SE INVOCA
008220*     DESDE MAIN-PROGRAM POR CADA RENGLON DEL ARCHIVO CHECKS
008230*     HASTA WS-FIN-CHECKS, IGUAL FORMA QUE 4000-PROCESO-SHT
008240*     CONTROLA LA ETAPA 2 SOBRE SHOTS.
008250 2000-PROCESO-CHK.
008260
008270*     LECTURA-ADELANTE (READ-AHEAD): EL RENGLON QUE SE LEE ACA
008280*     ES EL "PROXIMO", SE COMPARA CONTRA WS-HOJA-ANT (LA HOJA
008290*     DEL RENGLON YA PROCESADO) PARA DECIDIR SI HUBO CORTE.
008300     PERFORM 2500-LEER-CHK THRU 2500-LEER-CHK-F
008310
008320     IF WS-FIN-CHECKS THEN
008330*        SE AGOTO EL ARCHIVO: LA ULTIMA HOJA ACUMULADA TODAVIA
008340*        NO SE CORTO, SE CIERRA AHORA.
008350        PERFORM 2300-CORTE-HOJA THRU 2300-CORTE-HOJA-F
008360     ELSE
008370        IF CHK-SHEET-NAME IS EQUAL WS-HOJA-ANT THEN
008380*           MISMA HOJA: SOLO SE ACUMULA LA ETIQUETA LEIDA.
008390           PERFORM 2200-ACUM-LABEL THRU 2200-ACUM-LABEL-F
008400        ELSE
008410*           CAMBIO DE HOJA: SE CORTA CONTROL SOBRE LA HOJA
008420*           ANTERIOR, SE REINICIA EL ACUMULADOR PARA LA NUEVA
008430*           Y SE ACUMULA EL PRIMER RENGLON DE ESA HOJA NUEVA.
008440           PERFORM 2300-CORTE-HOJA THRU 2300-CORTE-HOJA-F
008450           MOVE CHK-SHEET-NAME TO WS-HOJA-ANT
008460           PERFORM 2900-RESET-ACUM THRU 2900-RESET-ACUM-F
008470           PERFORM 2200-ACUM-LABEL THRU 2200-ACUM-LABEL-F
008480           ADD 1 TO WS-TOT-HOJAS
008490        END-IF
008500     END-IF.
008510
008520 2000-PROCESO-CHK-F. EXIT.
008530
008540*---- CLASIFICA LA ETIQUETA DEL RENGLON Y ACUMULA ----------------
008550*     LAS 3 METRICAS DE NEGOCIO SE RECONOCEN POR SUBCADENA EN
008560*     CHK-LABEL, SIN IMPORTAR MAYUSCULAS/MINUSCULAS DEL
008570*     EXTRACTOR DE ORIGEN.
008580*
008590*     ESTE PARRAFO NO DECIDE FALLO/AVISO/OK; SOLO RECONOCE LA
008600*     ETIQUETA Y ACUMULA EL VALOR EN EL CAMPO QUE CORRESPONDA
008610*     DE WS-ACUM-HOJA. LA CLASIFICACION CONTRA LOS UMBRALES DEL
008620*     CLIENTE QUEDA PARA 2400-CLASIFICA-METRICA, RECIEN AL
008630*     CORTE DE HOJA, CUANDO YA SE VIO TODO EL RENGLON DE LA
008640*     HOJA Y EL ACUMULADOR ESTA COMPLETO.
008650 2200-ACUM-LABEL.
008660
008670*     SE UNIFORMA A MAYUSCULAS ANTES DE COMPARAR, IGUAL QUE
008680*     HACE PGMCLDET CON EL NOMBRE DE ARCHIVO.
008690     MOVE CHK-LABEL TO WS-LABEL-MAYUS
008700     INSPECT WS-LABEL-MAYUS
008710        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
008720                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
008730
008740*     LOS 4 CONTADORES SE LIMPIAN JUNTOS PORQUE EL RENGLON
008750*     PUEDE NO CALIFICAR PARA NINGUNA DE LAS 3 METRICAS Y NO
008760*     DEBE ARRASTRAR EL CONTEO DEL RENGLON ANTERIOR.
008770     MOVE ZEROS TO WS-CNT-FDB WS-CNT-FLB
008780                   WS-CNT-FAILED WS-CNT-JOB
008790*     SE PRUEBAN LAS 4 SUBCADENAS DE INTERES CON INSPECT
008800*     TALLYING; NO SE USA NINGUNA FUNCION INTRINSECA.
008810     INSPECT WS-LABEL-MAYUS TALLYING WS-CNT-FDB
008820        FOR ALL 'FAILED DATA BACKUP'
008830     INSPECT WS-LABEL-MAYUS TALLYING WS-CNT-FLB
008840        FOR ALL 'FAILED LOG BACKUP'
008850*     'FAILED' Y 'JOB' SE CUENTAN POR SEPARADO PARA PODER
008860*     EXIGIR QUE APAREZCAN LAS DOS EN EL MISMO RENGLON (VER
008870*     EL EVALUATE DE ABAJO); NINGUNA DE LAS DOS POR SI SOLA
008880*     CALIFICA COMO TRABAJO FALLIDO.
008890     INSPECT WS-LABEL-MAYUS TALLYING WS-CNT-FAILED
008900        FOR ALL 'FAILED'
008910     INSPECT WS-LABEL-MAYUS TALLYING WS-CNT-JOB    FOR ALL 'JOB'
008920
008930*     ORDEN DE PRUEBA: PRIMERO LAS DOS ETIQUETAS ESPECIFICAS
008940*     DE BACKUP (FDB/FLB, PRIMER RENGLON GANA POR HOJA), LUEGO
008950*     LA COMBINACION GENERICA 'FAILED'+'JOB' (SE SUMA, NO
008960*     REEMPLAZA). CUALQUIER OTRA ETIQUETA SE IGNORA.
008970     EVALUATE TRUE
008980        WHEN WS-CNT-FDB > ZEROS
008990           IF WS-ACUM-FDB-PRES NOT = 'Y' THEN
009000              MOVE 'Y'      TO WS-ACUM-FDB-PRES
009010              MOVE CHK-VALUE TO WS-ACUM-FDB-VALOR
009020           END-IF
009030        WHEN WS-CNT-FLB > ZEROS
009040           IF WS-ACUM-FLB-PRES NOT = 'Y' THEN
009050              MOVE 'Y'      TO WS-ACUM-FLB-PRES
009060              MOVE CHK-VALUE TO WS-ACUM-FLB-VALOR
009070           END-IF
009080        WHEN WS-CNT-FAILED > ZEROS AND WS-CNT-JOB > ZEROS
009090           ADD CHK-VALUE TO WS-ACUM-FJ-VALOR
009100        WHEN OTHER
009110           CONTINUE
009120     END-EVALUATE.
009130
009140 2200-ACUM-LABEL-F. EXIT.
009150
009160*---- CORTE DE HOJA: CLASIFICA, GRABA AUDIT E IMPRIME -----------
009170*     AL CORTE DE CADA HOJA SE CLASIFICA CONTRA LOS UMBRALES
009180*     DEL CLIENTE CADA METRICA QUE HAYA APARECIDO (FDB/FLB
009190*     SOLO SI SE VIERON; FJ SOLO SI EL TOTAL ACUMULADO ES
009200*     MAYOR A CERO), SE GRABA AUDIT Y SE IMPRIME EL DETALLE.
009210*     ESTE PARRAFO ES EL CORAZON DE LA ETAPA 1: LO INVOCA
009220*     2000-PROCESO-CHK CADA VEZ QUE CAMBIA CHK-SHEET-NAME (Y
009230*     UNA ULTIMA VEZ AL AGOTARSE CHECKS), CON EL ACUMULADOR DE
009240*     LA HOJA SALIENTE YA COMPLETO EN WS-ACUM-HOJA.
009250 2300-CORTE-HOJA.
009260
009270*     WS-ACUM-NOMBRE SOLO SE COMPLETA ACA, AL MOMENTO DE
009280*     VOLCAR/GRABAR, PORQUE MIENTRAS SE ACUMULA RENGLON A
009290*     RENGLON (2200-ACUM-LABEL) NO HACE FALTA REPETIRLO.
009300     MOVE WS-HOJA-ANT TO WS-ACUM-NOMBRE
009310     DISPLAY '* PGMCKAUD - VOLCADO ACUMULADOR HOJA : '
009320                                        WS-ACUM-TEXTO
009330
009340*     EL ENCABEZADO DE HOJA SE IMPRIME UNA SOLA VEZ ACA, ANTES
009350*     DE LA PRIMERA LINEA DE DETALLE QUE PUEDA GENERAR
009360*     CUALQUIERA DE LAS 3 LLAMADAS A 2400-CLASIFICA-METRICA DE
009370*     ABAJO.
009380     PERFORM 2650-VERIFICA-SALTO   THRU 2650-VERIFICA-SALTO-F
009390     PERFORM 2700-IMPRIME-ENCAB-HOJA
009400                                    THRU 2700-IMPRIME-ENCAB-HOJA-F
009410
009420*     FDB Y FLB SON DE "PRIMER RENGLON GANA" (VER 2200-ACUM-
009430*     LABEL); SI EL INDICADOR DE PRESENCIA QUEDO EN 'Y' HAY UN
009440*     VALOR VALIDO PARA CLASIFICAR CONTRA LOS UMBRALES.
009450     IF WS-ACUM-FDB-PRES = 'Y' THEN
009460        MOVE 'FAILED-DATA-BACKUP' TO WS-METRICA-ACTUAL
009470        MOVE WS-ACUM-FDB-VALOR    TO WS-VALOR-ACTUAL
009480        PERFORM 2400-CLASIFICA-METRICA
009490                                    THRU 2400-CLASIFICA-METRICA-F
009500     END-IF
009510
009520     IF WS-ACUM-FLB-PRES = 'Y' THEN
009530        MOVE 'FAILED-LOG-BACKUP' TO WS-METRICA-ACTUAL
009540        MOVE WS-ACUM-FLB-VALOR   TO WS-VALOR-ACTUAL
009550        PERFORM 2400-CLASIFICA-METRICA
009560                                    THRU 2400-CLASIFICA-METRICA-F
009570     END-IF
009580
009590*     FJ SOLO SE CLASIFICA/AUDITA SI SE ACUMULO ALGO MAYOR A
009600*     CERO; UNA HOJA SIN TRABAJOS FALLIDOS NO GENERA RENGLON
009610*     DE AUDITORIA PARA ESTA METRICA.
009620     IF WS-ACUM-FJ-VALOR > ZEROS THEN
009630        MOVE 'FAILED-JOBS'    TO WS-METRICA-ACTUAL
009640        MOVE WS-ACUM-FJ-VALOR TO WS-VALOR-ACTUAL
009650        PERFORM 2400-CLASIFICA-METRICA
009660                                    THRU 2400-CLASIFICA-METRICA-F
009670     END-IF
009680
009690*     LA HOJA (CON LO QUE SE HAYA ACUMULADO PARA FDB/FLB/FJ)
009700*     SE GUARDA EN LA TABLA EN MEMORIA PARA LA ETAPA 2, SIN
009710*     IMPORTAR CUANTAS METRICAS SE HAYAN CLASIFICADO ARRIBA.
009720     PERFORM 2800-GUARDA-TABLA-HOJA THRU 2800-GUARDA-TABLA-HOJA-F.
009730
009740 2300-CORTE-HOJA-F. EXIT.
009750
009760*---- CLASIFICA UNA METRICA CONTRA LOS UMBRALES DEL CLIENTE -----
009770*     REGLA DE AUDITORIA (EN ESTE ORDEN): VALOR > MAXIMO ES
009780*     FALLO; SI NO, VALOR > AVISO ES WARNING; SI NO, OK.
009790 2400-CLASIFICA-METRICA.
009800
009810*     DOS CONSULTAS A PGMCLCFG (AVISO Y MAXIMO). SI EL CLIENTE
009820*     Y LA METRICA NO TIENEN RENGLON EN CONFIG, PGMCLCFG
009830*     DEVUELVE EL VALOR POR DEFECTO ENVIADO (CERO).
009840*     PRIMERA CONSULTA: FUNCION 'W' (UMBRAL DE AVISO). SE ARMA
009850*     EL AREA COMUN COMPLETA (CLIENTE/METRICA/DEFECTO) ANTES
009860*     DE CADA CALL, PORQUE PGMCLCFG NO CONSERVA ESTADO ENTRE
009870*     LLAMADAS (VER MAIN-PROGRAM DE PGMCLCFG).
009880     MOVE 'W'              TO WS-COMM-FUNCION-CLCFG
009890     MOVE WS-CODIGO-CLIENTE TO WS-COMM-CLIENTE-CLCFG
009900     MOVE WS-METRICA-ACTUAL TO WS-COMM-METRICA-CLCFG
009910     MOVE ZEROS             TO WS-COMM-DEFECTO-CLCFG
009920     CALL WS-PGMCLCFG USING WS-COMM-CLCFG
009930     MOVE WS-COMM-RESULT-CLCFG TO WS-AVISO-ACTUAL
009940
009950*     SEGUNDA CONSULTA: FUNCION 'M' (UMBRAL MAXIMO). CLIENTE,
009960*     METRICA Y DEFECTO YA QUEDARON CARGADOS POR EL CALL DE
009970*     ARRIBA Y NO CAMBIAN ENTRE LAS DOS CONSULTAS DE LA MISMA
009980*     METRICA; SOLO SE CAMBIA LA FUNCION.
009990     MOVE 'M' TO WS-COMM-FUNCION-CLCFG
010000     CALL WS-PGMCLCFG USING WS-COMM-CLCFG
010010     MOVE WS-COMM-RESULT-CLCFG TO WS-MAXIMO-ACTUAL
010020
010030*     LA PRUEBA DE FALLO VA PRIMERO A PROPOSITO: UN VALOR QUE
010040*     SUPERA EL MAXIMO TAMBIEN SUPERA EL AVISO, Y DEBE QUEDAR
010050*     CLASIFICADO COMO FALLO, NO COMO WARNING.
010060     EVALUATE TRUE
010070        WHEN WS-VALOR-ACTUAL > WS-MAXIMO-ACTUAL
010080           MOVE 'FAIL'    TO WS-ESTADO-ACTUAL
010090           ADD 1 TO WS-TOT-FALLO
010100        WHEN WS-VALOR-ACTUAL > WS-AVISO-ACTUAL
010110           MOVE 'WARNING' TO WS-ESTADO-ACTUAL
010120           ADD 1 TO WS-TOT-AVISO
010130        WHEN OTHER
010140           MOVE 'OK'      TO WS-ESTADO-ACTUAL
010150           ADD 1 TO WS-TOT-OK
010160     END-EVALUATE
010170*     WS-TOT-METRICAS CUENTA TODA METRICA CLASIFICADA, SIN
010180*     IMPORTAR EL ESTADO; SIRVE DE CONTROL CRUZADO CONTRA LA
010190*     SUMA DE WS-TOT-OK + WS-TOT-AVISO + WS-TOT-FALLO EN
010200*     9000-IMPRIME-TOTALES.
010210     ADD 1 TO WS-TOT-METRICAS
010220
010230*     SE ARMA EL RENGLON DE SALIDA PARA EL ARCHIVO AUDIT.
010240*     AUD-SHEET-NAME SE TOMA DE WS-HOJA-ANT (LA HOJA QUE SE
010250*     ESTA CORTANDO EN 2300-CORTE-HOJA), NO DE CHK-SHEET-NAME,
010260*     PORQUE ESTE RENGLON YA APUNTA A LA HOJA SIGUIENTE.
010270     MOVE WS-HOJA-ANT       TO AUD-SHEET-NAME
010280     MOVE WS-METRICA-ACTUAL TO AUD-METRIC
010290     MOVE WS-VALOR-ACTUAL   TO AUD-VALUE
010300     MOVE WS-AVISO-ACTUAL   TO AUD-WARNING
010310     MOVE WS-MAXIMO-ACTUAL  TO AUD-MAX
010320     MOVE WS-ESTADO-ACTUAL  TO AUD-STATUS
010330
010340*     EL ARCHIVO AUDIT ES EL INSUMO DE LA ETAPA 2 (VALIDACION
010350*     CONTRA CAPTURAS DE PANTALLA); UN ERROR DE WRITE AQUI NO
010360*     DETIENE LA CORRIDA, SOLO SE DEJA CONSTANCIA.
010370     WRITE REG-AUDIT FROM WS-REG-AUDAUD
010380     IF FS-AUDIT IS NOT EQUAL '00' THEN
010390        DISPLAY '* PGMCKAUD - ERROR EN WRITE AUDIT = '
010400                FS-AUDIT ' VOLCADO : ' WS-AUDAUD-TEXTO
010410     END-IF
010420
010430*     CADA METRICA CLASIFICADA GENERA SU PROPIO RENGLON DE
010440*     DETALLE EN EL LISTADO IMPRESO DE LA ETAPA 1.
010450     PERFORM 2750-IMPRIME-DETALLE THRU 2750-IMPRIME-DETALLE-F.
010460
010470 2400-CLASIFICA-METRICA-F. EXIT.
010480
010490*---- LEE UN RENGLON DEL ARCHIVO DE CHEQUEOS ---------------------
010500 2500-LEER-CHK.
010510
010520*     READ...INTO EVITA UN MOVE APARTE DE REG-CHECKS A
010530*     WS-REG-CHKSHT EN CADA LECTURA.
010540*     ESTE PARRAFO SE CORRE UNA VEZ DESDE 1000-INICIO (LECTURA
010550*     ADELANTADA INICIAL) Y LUEGO UNA VEZ POR VUELTA DESDE
010560*     2000-PROCESO-CHK; NUNCA SE LLAMA DIRECTAMENTE DESDE
010570*     NINGUN OTRO LUGAR DEL PROGRAMA.
010580     READ CHECKS INTO WS-REG-CHKSHT
010590
010600     EVALUATE FS-CHECKS
010610*        '00' = LECTURA CORRECTA, SE SIGUE PROCESANDO NORMAL.
010620        WHEN '00'
010630           CONTINUE
010640*        '10' = FIN DE ARCHIVO NORMAL (AT END).
010650        WHEN '10'
010660           SET WS-FIN-CHECKS TO TRUE
010670        WHEN OTHER
010680*           CUALQUIER STATUS DISTINTO DE '00'/'10' SE TRATA
010690*           COMO FIN DE ARCHIVO PARA NO CICLAR SIN AVANZAR.
010700           DISPLAY '* PGMCKAUD - ERROR LEYENDO CHECKS : '
010710                                                  FS-CHECKS
010720           SET WS-FIN-CHECKS TO TRUE
010730     END-EVALUATE.
010740
010750 2500-LEER-CHK-F. EXIT.
010760
010770*---- CONTROL DE SALTO DE PAGINA DEL LISTADO ---------------------
010780*     TOPE DE 50 LINEAS POR PAGINA (FORMULARIO ESTANDAR DE 66
010790*     LINEAS MENOS MARGENES DE TITULO Y PIE).
010800 2650-VERIFICA-SALTO.
010810
010820*     SE CONSULTA ANTES DE CADA BLOQUE DE IMPRESION (ENCABEZADO
010830*     DE HOJA, BLOQUE DE INCIDENCIA, TOTALES) PARA QUE NINGUN
010840*     BLOQUE QUEDE PARTIDO ENTRE DOS PAGINAS DEL LISTADO.
010850     IF WS-CUENTA-LINEA > 50 THEN
010860        PERFORM 1500-IMPRIME-TITULO THRU 1500-IMPRIME-TITULO-F
010870     END-IF.
010880
010890 2650-VERIFICA-SALTO-F. EXIT.
010900
010910*---- IMPRIME EL ENCABEZADO DE HOJA Y LA FILA DE COLUMNAS --------
010920*     LO INVOCA UNA SOLA VEZ 2300-CORTE-HOJA, ANTES DE LAS
010930*     LLAMADAS A 2400-CLASIFICA-METRICA; POR ESO NUNCA HAY UN
010940*     RENGLON DE DETALLE IMPRESO SIN SU ENCABEZADO DE HOJA
010950*     ARRIBA, AUNQUE LA HOJA TERMINE SIN NINGUNA METRICA
010960*     CLASIFICABLE.
010970 2700-IMPRIME-ENCAB-HOJA.
010980
010990*     AFTER 2 DEJA UNA LINEA EN BLANCO ANTES DEL NOMBRE DE LA
011000*     HOJA, PARA SEPARARLA VISUALMENTE DE LA HOJA ANTERIOR.
011010     MOVE WS-HOJA-ANT TO IMP-EH-NOMBRE
011020     WRITE REG-REPORT FROM IMP-ENCAB-HOJA AFTER 2
011030     ADD 2 TO WS-CUENTA-LINEA
011040
011050*     FILA DE TITULOS DE COLUMNA, UNA SOLA VEZ POR HOJA (NO SE
011060*     REPITE ENTRE LOS RENGLONES DE DETALLE DE LA MISMA HOJA).
011070     WRITE REG-REPORT FROM IMP-ENCAB-COL AFTER 1
011080     ADD 1 TO WS-CUENTA-LINEA.
011090
011100 2700-IMPRIME-ENCAB-HOJA-F. EXIT.
011110
011120*---- IMPRIME UNA LINEA DE DETALLE DE METRICA --------------------
011130*     SE CORRE UNA VEZ POR CADA METRICA CLASIFICADA EN
011140*     2400-CLASIFICA-METRICA, DESPUES DE GRABAR AUDIT; POR ESO
011150*     EL ORDEN DE LOS RENGLONES DE DETALLE EN EL LISTADO SIGUE
011160*     EL MISMO ORDEN FDB/FLB/FJ QUE 2300-CORTE-HOJA USA PARA
011170*     LLAMAR A 2400-CLASIFICA-METRICA, NO UN ORDEN ALFABETICO
011180*     NI EL ORDEN DE APARICION EN EL ARCHIVO CHECKS.
011190 2750-IMPRIME-DETALLE.
011200
011210*     LOS 5 CAMPOS SE TOMAN TAL COMO QUEDARON RESUELTOS EN
011220*     2400-CLASIFICA-METRICA; ESTE PARRAFO SOLO ARMA LA LINEA
011230*     DE IMPRESION, NO CLASIFICA NI DECIDE NADA DE NEGOCIO.
011240     MOVE WS-METRICA-ACTUAL TO IMP-DET-METRICA
011250     MOVE WS-VALOR-ACTUAL   TO IMP-DET-VALOR
011260     MOVE WS-AVISO-ACTUAL   TO IMP-DET-AVISO
011270     MOVE WS-MAXIMO-ACTUAL  TO IMP-DET-MAXIMO
011280     MOVE WS-ESTADO-ACTUAL  TO IMP-DET-ESTADO
011290
011300     WRITE REG-REPORT FROM IMP-REG-DETALLE AFTER 1
011310     ADD 1 TO WS-CUENTA-LINEA.
011320
011330 2750-IMPRIME-DETALLE-F. EXIT.
011340
011350*---- GUARDA LOS VALORES DE LA HOJA EN LA TABLA DE HOJAS ---------
011360*     WS-HOJA-FILA SOLO ADMITE 50 HOJAS (OCCURS 1 TO 50 TIMES).
011370*     EL RESULTADO DE ESTA HOJA YA QUEDO GRABADO EN AUDIT (LO
011380*     ESCRIBIO 2400-CLASIFICA-METRICA ANTES DE LLEGAR AQUI); SI
011390*     LA TABLA YA ESTA LLENA SOLO SE PIERDE LA POSIBILIDAD DE
011400*     CRUZARLA CONTRA CAPTURAS DE PANTALLA EN LA ETAPA 2, Y SE
011410*     AVISA - NO SE ESCRIBE FUERA DE RANGO (REQ-5393).
011420 2800-GUARDA-TABLA-HOJA.
011430
011440*     EL GUARDADO SIEMPRE OCURRE UNA SOLA VEZ POR HOJA, DESDE
011450*     2300-CORTE-HOJA, DESPUES DE CLASIFICAR TODAS LAS METRICAS
011460*     PRESENTES; POR ESO WS-HOJA-CANTIDAD SE INCREMENTA COMO
011470*     MAXIMO UNA VEZ POR CADA VUELTA DE CORTE DE CONTROL.
011480     IF WS-HOJA-CANTIDAD < 50 THEN
011490        ADD 1 TO WS-HOJA-CANTIDAD
011500        MOVE WS-HOJA-ANT       TO WS-HOJA-NOMBRE(WS-HOJA-CANTIDAD)
011510*        FDB/FLB SE COPIAN TAL COMO QUEDARON EN EL ACUMULADOR
011520*        (PRESENCIA Y VALOR DE "PRIMER RENGLON GANA").
011530        MOVE WS-ACUM-FDB-PRES
011540                           TO WS-HOJA-FDB-PRES(WS-HOJA-CANTIDAD)
011550        MOVE WS-ACUM-FDB-VALOR
011560                           TO WS-HOJA-FDB-VALOR(WS-HOJA-CANTIDAD)
011570        MOVE WS-ACUM-FLB-PRES
011580                           TO WS-HOJA-FLB-PRES(WS-HOJA-CANTIDAD)
011590        MOVE WS-ACUM-FLB-VALOR
011600                           TO WS-HOJA-FLB-VALOR(WS-HOJA-CANTIDAD)
011610
011620*        FJ EN CAMBIO NO TRAE SU PROPIO INDICADOR DE PRESENCIA
011630*        EN EL ACUMULADOR; SE DERIVA AQUI DEL VALOR SUMADO.
011640        IF WS-ACUM-FJ-VALOR > ZEROS THEN
011650           MOVE 'Y' TO WS-HOJA-FJ-PRES(WS-HOJA-CANTIDAD)
011660        ELSE
011670           MOVE 'N' TO WS-HOJA-FJ-PRES(WS-HOJA-CANTIDAD)
011680        END-IF
011690        MOVE WS-ACUM-FJ-VALOR
011700                           TO WS-HOJA-FJ-VALOR(WS-HOJA-CANTIDAD)
011710     ELSE
011720        DISPLAY '* PGMCKAUD - TABLA DE HOJAS LLENA (50), '
011730                'HOJA SIN VALIDAR CONTRA CAPTURAS : '
011740                WS-HOJA-ANT
011750     END-IF.
011760
011770 2800-GUARDA-TABLA-HOJA-F. EXIT.
011780
011790*---- INICIALIZA EL ACUMULADOR DE UNA HOJA NUEVA -----------------
011800*     LO INVOCA 1000-INICIO (PRIMERA HOJA DEL ARCHIVO) Y
011810*     2000-PROCESO-CHK (CADA CAMBIO DE HOJA POSTERIOR), SIEMPRE
011820*     DESPUES DE HABER CORTADO CONTROL SOBRE LA HOJA ANTERIOR
011830*     CON 2300-CORTE-HOJA; NUNCA SE LLAMA A MITAD DE UNA HOJA.
011840 2900-RESET-ACUM.
011850
011860*     SE LIMPIAN LOS 3 CAMPOS QUE ACUMULAN POR HOJA (EL NOMBRE
011870*     SE VUELVE A CARGAR EN 2300-CORTE-HOJA AL MOMENTO DE
011880*     GRABAR, ASI QUE ACA SOLO SE DEJA EN ESPACIOS).
011890     MOVE SPACES TO WS-ACUM-NOMBRE
011900     MOVE 'N'    TO WS-ACUM-FDB-PRES
011910     MOVE ZEROS  TO WS-ACUM-FDB-VALOR
011920     MOVE 'N'    TO WS-ACUM-FLB-PRES
011930     MOVE ZEROS  TO WS-ACUM-FLB-VALOR
011940     MOVE ZEROS  TO WS-ACUM-FJ-VALOR.
011950
011960 2900-RESET-ACUM-F. EXIT.
011970
011980*---- CIERRA CHECKS Y PREPARA LA ETAPA DE VALIDACION -------------
011990 3900-INICIA-VALIDACION.
012000
012010*     ESTE PARRAFO ES EL PUENTE ENTRE LA ETAPA 1 (LECTURA DE
012020*     CHECKS Y ARMADO DE WS-TABLA-HOJAS) Y LA ETAPA 2 (LECTURA
012030*     DE SHOTS Y VALIDACION CONTRA ESA TABLA); LO INVOCA
012040*     1000-INICIO UNA SOLA VEZ, DESPUES DE AGOTAR CHECKS.
012050     CLOSE CHECKS
012060     IF FS-CHECKS IS NOT EQUAL '00' THEN
012070        DISPLAY '* PGMCKAUD - ERROR EN CLOSE CHECKS = '
012080                                               FS-CHECKS
012090     END-IF
012100
012110*     SI NO SE ARMO NINGUNA HOJA EN LA ETAPA 1 (ARCHIVO CHECKS
012120*     VACIO), SE FUERZA LA TABLA A UN RENGLON PARA QUE EL
012130*     OCCURS DEPENDING ON QUEDE EN UN ESTADO VALIDO PARA EL
012140*     SEARCH DE LA ETAPA 2 (MISMO RESGUARDO QUE USA PGMCLCFG
012150*     PARA SU PROPIA TABLA).
012160     IF WS-HOJA-CANTIDAD = ZEROS THEN
012170        MOVE 1 TO WS-HOJA-CANTIDAD
012180     END-IF
012190
012200     PERFORM 4500-LEER-SHT THRU 4500-LEER-SHT-F.
012210
012220 3900-INICIA-VALIDACION-F. EXIT.
012230
012240*---- PROCESA UNA CAPTURA DE PANTALLA -----------------------
012250*     TODAS LAS CAPTURAS SE CUENTAN; LAS DE TIPO 'UNKNOWN' NO
012260*     TIENEN METRICA RECONOCIBLE Y SE EXCLUYEN DE LA
012270*     VALIDACION (NO HAY CONTRA QUE COMPARARLAS).
012280*
012290*     PARRAFO CONTROLADOR DE LA ETAPA 2: LO INVOCA MAIN-PROGRAM
012300*     POR CADA RENGLON DEL ARCHIVO SHOTS HASTA WS-FIN-SHOTS,
012310*     LA MISMA FORMA QUE 2000-PROCESO-CHK CONTROLA LA ETAPA 1
012320*     SOBRE CHECKS; A DIFERENCIA DE LA ETAPA 1, ACA NO HAY
012330*     CORTE DE CONTROL PORQUE CADA CAPTURA SE VALIDA POR SI
012340*     SOLA, SIN ACUMULAR NADA ENTRE UNA CAPTURA Y LA SIGUIENTE.
012350 4000-PROCESO-SHT.
012360
012370*     TODA CAPTURA CUENTA PARA EL TOTAL, INCLUSO LAS 'UNKNOWN'
012380*     QUE NO SE VALIDAN (VER CLAUSULA IF DE ABAJO).
012390     ADD 1 TO WS-TOT-CAPTURAS
012400
012410*     UNA CAPTURA 'UNKNOWN' NO TRAE TIPO IDENTIFICABLE Y POR
012420*     TANTO NO HAY CONTRA QUE VALIDARLA; SE CUENTA Y SE OMITE.
012430     IF SHT-TYPE NOT = 'UNKNOWN' THEN
012440        PERFORM 4100-BUSCAR-HOJA      THRU 4100-BUSCAR-HOJA-F
012450        PERFORM 4300-VALIDAR-METRICAS THRU 4300-VALIDAR-METRICAS-F
012460        PERFORM 4600-VALIDAR-ERRORES  THRU 4600-VALIDAR-ERRORES-F
012470     END-IF
012480
012490     PERFORM 4500-LEER-SHT THRU 4500-LEER-SHT-F.
012500
012510 4000-PROCESO-SHT-F. EXIT.
012520
012530*---- BUSCA LA HOJA DE LA CAPTURA EN LA TABLA ARMADA EN ETAPA 1 -
012540 4100-BUSCAR-HOJA.
012550
012560*     SE REINICIA EL INDICADOR EN CADA CAPTURA PORQUE EL SEARCH
012570*     NO LO TOCA CUANDO NO HAY COINCIDENCIA; SIN ESTA LINEA EL
012580*     RESULTADO DE LA CAPTURA ANTERIOR QUEDARIA PEGADO.
012590     SET NO-HOJA-ENCONTRADA TO TRUE
012600     SET IDX-HOJA TO 1
012610*     BUSQUEDA LINEAL POR NOMBRE DE HOJA; LA TABLA TIENE COMO
012620*     MAXIMO 50 FILAS (VER 2800-GUARDA-TABLA-HOJA) ASI QUE EL
012630*     COSTO DEL SEARCH SECUENCIAL ES DESPRECIABLE FRENTE AL
012640*     VOLUMEN TIPICO DE CAPTURAS POR CORRIDA.
012650     SEARCH WS-HOJA-FILA
012660        AT END
012670*           NO SE ENCONTRO LA HOJA (P.EJ. SE PASO EL TOPE DE
012680*           50 EN LA ETAPA 1); LA CAPTURA QUEDA SIN VALIDAR.
012690           CONTINUE
012700        WHEN WS-HOJA-NOMBRE(IDX-HOJA) = SHT-SHEET-NAME
012710           SET SI-HOJA-ENCONTRADA TO TRUE
012720     END-SEARCH.
012730
012740 4100-BUSCAR-HOJA-F. EXIT.
012750
012760*---- COMPARA LOS 3 CONTEOS DE LA CAPTURA CONTRA LO REPORTADO ----
012770*     INCIDENCIA CRITICA SOLO CUANDO LOS DOS LADOS TIENEN DATO
012780*     (CAPTURA Y HOJA) Y NO COINCIDEN; SI CUALQUIERA DE LOS
012790*     DOS FALTA, NO HAY BASE PARA COMPARAR Y NO SE DISPARA.
012800 4300-VALIDAR-METRICAS.
012810
012820*     LAS 3 CLAUSULAS DE ESTE PARRAFO SON DELIBERADAMENTE
012830*     PARALELAS (UNA POR METRICA) EN LUGAR DE UNA TABLA
012840*     RECORRIDA POR INDICE, PORQUE CADA METRICA VIVE EN SU
012850*     PROPIO PAR DE CAMPOS (PRESENCIA + VALOR) TANTO EN EL
012860*     REGISTRO SHOTS COMO EN LA FILA DE WS-TABLA-HOJAS; ARMAR
012870*     UNA TABLA GENERICA DE 3 METRICAS PARA EVITAR REPETIR 3
012880*     VECES LA MISMA FORMA DE IF NO SIMPLIFICARIA LA LECTURA
012890*     PARA EL PROXIMO PROGRAMADOR QUE TENGA QUE AGREGAR UNA
012900*     CUARTA METRICA (SE AGREGARIA UN CUARTO BLOQUE IGUAL A
012910*     ESTOS, NO UNA FILA DE TABLA).
012920*
012930*     LA CONDICION EXIGE LAS 4 COSAS A LA VEZ: QUE LA CAPTURA
012940*     TRAIGA LA METRICA (SHT-xxx-PRESENT = 'Y'), QUE LA HOJA SE
012950*     HAYA ENCONTRADO EN LA TABLA (SI-HOJA-ENCONTRADA, VIA
012960*     4100-BUSCAR-HOJA), QUE LA HOJA TAMBIEN TRAIGA ESA METRICA
012970*     (WS-HOJA-xxx-PRES = 'Y') Y QUE LOS VALORES DIFIERAN. SI
012980*     FALTA CUALQUIERA DE LAS PRIMERAS 3, NO HAY DATO DE UN LADO
012990*     O DEL OTRO CONTRA QUE COMPARAR Y NO CORRESPONDE EMITIR
013000*     UNA INCIDENCIA CRITICA (SERIA UN FALSO POSITIVO).
013010     IF SHT-FDB-PRESENT = 'Y'
013020        AND SI-HOJA-ENCONTRADA
013030        AND WS-HOJA-FDB-PRES(IDX-HOJA) = 'Y'
013040        AND SHT-FDB-VALUE NOT = WS-HOJA-FDB-VALOR(IDX-HOJA) THEN
013050        MOVE 'FAILED-DATA-BACKUP'          TO WS-METRICA-ACTUAL
013060        MOVE SHT-FDB-VALUE                 TO WS-VALOR-ACTUAL
013070        MOVE WS-HOJA-FDB-VALOR(IDX-HOJA)   TO WS-AVISO-ACTUAL
013080        PERFORM 4400-EMITE-CRITICO THRU 4400-EMITE-CRITICO-F
013090     END-IF
013100
013110*     MISMA REGLA QUE ARRIBA, PARA LA METRICA DE BACKUP DE LOG;
013120*     EL NOMBRE DE METRICA QUE VIAJA A 4400-EMITE-CRITICO EN
013130*     WS-METRICA-ACTUAL ES EL QUE APARECE LITERAL EN EL
013140*     MENSAJE DE LA INCIDENCIA, ASI QUE DEBE COINCIDIR CON EL
013150*     VOCABULARIO QUE AUDITORIA USA EN SUS PLANILLAS.
013160     IF SHT-FLB-PRESENT = 'Y'
013170        AND SI-HOJA-ENCONTRADA
013180        AND WS-HOJA-FLB-PRES(IDX-HOJA) = 'Y'
013190        AND SHT-FLB-VALUE NOT = WS-HOJA-FLB-VALOR(IDX-HOJA) THEN
013200        MOVE 'FAILED-LOG-BACKUP'           TO WS-METRICA-ACTUAL
013210        MOVE SHT-FLB-VALUE                 TO WS-VALOR-ACTUAL
013220        MOVE WS-HOJA-FLB-VALOR(IDX-HOJA)   TO WS-AVISO-ACTUAL
013230        PERFORM 4400-EMITE-CRITICO THRU 4400-EMITE-CRITICO-F
013240     END-IF
013250
013260*     MISMA REGLA, PARA EL TOTAL DE TRABAJOS FALLIDOS; A
013270*     DIFERENCIA DE FDB/FLB (QUE SON CONTADORES DE UN SOLO
013280*     RENGLON DE LA HOJA) FJ ES UNA SUMA ACUMULADA POR
013290*     2200-ACUM-LABEL EN LA ETAPA 1, PERO SE COMPARA IGUAL:
013300*     SOLO INTERESA EL VALOR FINAL POR HOJA, NO COMO SE LLEGO
013310*     A EL.
013320     IF SHT-FJ-PRESENT = 'Y'
013330        AND SI-HOJA-ENCONTRADA
013340        AND WS-HOJA-FJ-PRES(IDX-HOJA) = 'Y'
013350        AND SHT-FJ-VALUE NOT = WS-HOJA-FJ-VALOR(IDX-HOJA) THEN
013360        MOVE 'FAILED-JOBS'                 TO WS-METRICA-ACTUAL
013370        MOVE SHT-FJ-VALUE                  TO WS-VALOR-ACTUAL
013380        MOVE WS-HOJA-FJ-VALOR(IDX-HOJA)    TO WS-AVISO-ACTUAL
013390        PERFORM 4400-EMITE-CRITICO THRU 4400-EMITE-CRITICO-F
013400     END-IF.
013410
013420*     LAS 3 CLAUSULAS SON INDEPENDIENTES ENTRE SI: UNA MISMA
013430*     CAPTURA PUEDE DISPARAR 0, 1, 2 O LAS 3 INCIDENCIAS
013440*     CRITICAS EN LA MISMA VUELTA DE 4000-PROCESO-SHT.
013450 4300-VALIDAR-METRICAS-F. EXIT.
013460
013470*---- EMITE UNA INCIDENCIA CRITICA (VALOR DE CAPTURA VS HOJA) ---
013480*     NOTA: SE REUTILIZAN WS-METRICA-ACTUAL/WS-VALOR-ACTUAL/
013490*     WS-AVISO-ACTUAL COMO AREA DE PASO (METRICA/CAPTURA/HOJA)
013500*     PORQUE YA EXISTEN PARA LA CLASIFICACION DE LA ETAPA 1.
013510*     LO INVOCAN LAS 3 CLAUSULAS DE 4300-VALIDAR-METRICAS, UNA
013520*     VEZ POR CADA METRICA QUE NO COINCIDE ENTRE LA CAPTURA Y
013530*     LA HOJA; ESTE PARRAFO NO DECIDE SI HAY INCIDENCIA, SOLO
013540*     LA REGISTRA Y LA IMPRIME.
013550 4400-EMITE-CRITICO.
013560
013570*     SE ARMA EL RENGLON DE INCIDENCIA PARA EL ARCHIVO ISSUES;
013580*     ISS-SHOT-VALUE ES LO QUE MUESTRA LA CAPTURA, ISS-REPORTED
013590*     ES LO QUE DICE LA CELDA DE LA HOJA (VIA WS-AVISO-ACTUAL).
013600     MOVE SHT-SHEET-NAME    TO ISS-SHEET-NAME
013610     MOVE SHT-IMAGE-NAME    TO ISS-IMAGE-NAME
013620     MOVE 'CRITICAL'        TO ISS-SEVERITY
013630     MOVE WS-METRICA-ACTUAL TO ISS-METRIC
013640     MOVE WS-VALOR-ACTUAL   TO ISS-SHOT-VALUE
013650     MOVE WS-AVISO-ACTUAL   TO ISS-REPORTED
013660
013670*     EL MENSAJE SE ARMA CON STRING (NO HAY FUNCIONES
013680*     INTRINSECAS DISPONIBLES); LOS EDITADOS QUITAN LOS CEROS
013690*     A LA IZQUIERDA DEL VALOR NUMERICO EN EL TEXTO.
013700     MOVE WS-VALOR-ACTUAL TO WS-NUM-ED-1
013710     MOVE WS-AVISO-ACTUAL TO WS-NUM-ED-2
013720     MOVE SPACES TO ISS-MESSAGE
013730*     DELIMITED BY SPACE EN WS-METRICA-ACTUAL RECORTA EL
013740*     RELLENO DE ESPACIOS DEL CAMPO PIC X(20); LOS DEMAS
013750*     LITERALES/EDITADOS VAN DELIMITED SIZE PORQUE YA TRAEN SU
013760*     ANCHO EXACTO.
013770     STRING 'SCREENSHOT SHOWS '   DELIMITED SIZE
013780            WS-NUM-ED-1           DELIMITED SIZE
013790            ' '                   DELIMITED SIZE
013800            WS-METRICA-ACTUAL     DELIMITED BY SPACE
013810            ' BUT CELL REPORTS '  DELIMITED SIZE
013820            WS-NUM-ED-2           DELIMITED SIZE
013830       INTO ISS-MESSAGE
013840
013850*     EL ARCHIVO ISSUES SE GRABA DE UNA, INDEPENDIENTE DEL
013860*     BUFFER DE IMPRESION DE 4800-GUARDA-BUFFER-ISSUE; SI ESE
013870*     BUFFER SE LLENA MAS ADELANTE, EL RENGLON DE ISSUES YA
013880*     QUEDO A SALVO EN EL ARCHIVO.
013890     WRITE REG-ISSUES FROM WS-REG-ISSAUD
013900     IF FS-ISSUES IS NOT EQUAL '00' THEN
013910        DISPLAY '* PGMCKAUD - ERROR EN WRITE ISSUES = '
013920                FS-ISSUES ' VOLCADO : ' WS-ISSAUD-TEXTO
013930     END-IF
013940
013950     PERFORM 4800-GUARDA-BUFFER-ISSUE
013960                              THRU 4800-GUARDA-BUFFER-ISSUE-F
013970     ADD 1 TO WS-TOT-CRITICOS.
013980
013990 4400-EMITE-CRITICO-F. EXIT.
014000
014010*---- LEE UNA CAPTURA DE PANTALLA --------------------------------
014020*     SE INVOCA DESDE 3900-INICIA-VALIDACION (LECTURA ADELANTADA
014030*     INICIAL DE LA ETAPA 2, ANALOGA A LA DE 1000-INICIO PARA
014040*     CHECKS) Y LUEGO UNA VEZ POR VUELTA DESDE 4000-PROCESO-SHT.
014050 4500-LEER-SHT.
014060
014070*     ANALOGO A 2500-LEER-CHK, PERO SOBRE EL ARCHIVO SHOTS. NO
014080*     HAY CORTE DE CONTROL EN ESTA ETAPA (CADA CAPTURA SE
014090*     PROCESA DE UNA, NO SE ACUMULA POR HOJA), ASI QUE ESTE
014100*     PARRAFO ES MAS SIMPLE QUE 2500-LEER-CHK.
014110     READ SHOTS INTO WS-REG-SHTSHT
014120
014130     EVALUATE FS-SHOTS
014140*        '00' = LECTURA CORRECTA.
014150        WHEN '00'
014160           CONTINUE
014170*        '10' = FIN DE ARCHIVO NORMAL (AT END).
014180        WHEN '10'
014190           SET WS-FIN-SHOTS TO TRUE
014200        WHEN OTHER
014210*           CUALQUIER OTRO STATUS SE TRATA COMO FIN DE ARCHIVO,
014220*           MISMO CRITERIO QUE 2500-LEER-CHK.
014230           DISPLAY '* PGMCKAUD - ERROR LEYENDO SHOTS : '
014240                                                  FS-SHOTS
014250           SET WS-FIN-SHOTS TO TRUE
014260     END-EVALUATE.
014270
014280 4500-LEER-SHT-F. EXIT.
014290
014300*---- REGLA DEL INDICADOR DE ERROR SIN FALLAS REPORTADAS --------
014310*     SUMA LAS 3 FALLAS REPORTADAS EN LA HOJA DE LA CAPTURA
014320*     (SOLO LAS QUE ESTEN PRESENTES); SI LA CAPTURA MUESTRA
014330*     INDICADORES DE ERROR PERO ESA SUMA DA CERO, ALGO NO
014340*     CIERRA Y SE AVISA (INDEPENDIENTE DE CUALQUIER CRITICO
014350*     YA EMITIDO POR 4300-VALIDAR-METRICAS PARA LA MISMA
014360*     CAPTURA, SEGUN ACLARO AUDITORIA EN REQ-5123).
014370 4600-VALIDAR-ERRORES.
014380
014390*     WS-REPFALLAS SE REINICIA EN CADA CAPTURA; ES UN ACUMULADOR
014400*     DE PASO, NO UN TOTAL DE CORRIDA, ASI QUE NO PUEDE
014410*     ARRASTRAR EL VALOR DE LA CAPTURA ANTERIOR.
014420     MOVE ZEROS TO WS-REPFALLAS
014430*     SOLO SE SUMA SI LA HOJA FUE ENCONTRADA (4100-BUSCAR-HOJA);
014440*     SI NO SE ENCONTRO, WS-REPFALLAS QUEDA EN CERO Y ESTE
014450*     PARRAFO IGUAL EMITE EL AVISO SI LA CAPTURA TRAE INDICADOR
014460*     DE ERROR, PORQUE SIN HOJA CONTRA QUIEN COMPARAR NO HAY
014470*     FORMA DE JUSTIFICAR ESE INDICADOR.
014480     IF SI-HOJA-ENCONTRADA THEN
014490*        SE SUMAN SOLO LAS METRICAS QUE LA HOJA TRAE PRESENTES;
014500*        UNA METRICA AUSENTE (WS-HOJA-xxx-PRES = 'N') NO APORTA
014510*        A LA SUMA AUNQUE SU CAMPO DE VALOR ESTE EN CERO, PARA
014520*        NO CONFUNDIR "AUSENTE" CON "PRESENTE Y EN CERO".
014530        IF WS-HOJA-FDB-PRES(IDX-HOJA) = 'Y' THEN
014540           ADD WS-HOJA-FDB-VALOR(IDX-HOJA) TO WS-REPFALLAS
014550        END-IF
014560        IF WS-HOJA-FLB-PRES(IDX-HOJA) = 'Y' THEN
014570           ADD WS-HOJA-FLB-VALOR(IDX-HOJA) TO WS-REPFALLAS
014580        END-IF
014590        IF WS-HOJA-FJ-PRES(IDX-HOJA) = 'Y' THEN
014600           ADD WS-HOJA-FJ-VALOR(IDX-HOJA) TO WS-REPFALLAS
014610        END-IF
014620     END-IF
014630
014640*     LA INCONSISTENCIA QUE AUDITORIA QUIERE DETECTAR: LA
014650*     CAPTURA DE PANTALLA MUESTRA VISUALMENTE UN INDICADOR DE
014660*     ERROR (SHT-HAS-ERRORS = 'Y', TIPICAMENTE UN ICONO O COLOR
014670*     EN LA HERRAMIENTA DE MONITOREO) PERO NINGUNA DE LAS 3
014680*     METRICAS DE FALLA REPORTADAS POR LA HOJA JUSTIFICA ESE
014690*     INDICADOR (WS-REPFALLAS = ZEROS). ESTO SE EVALUA APARTE
014700*     DE LAS 3 COMPARACIONES DE 4300-VALIDAR-METRICAS Y PUEDE
014710*     DISPARAR AUNQUE NINGUNA DE ELLAS LO HAYA HECHO PARA LA
014720*     MISMA CAPTURA (REQ-5123).
014730     IF SHT-HAS-ERRORS = 'Y' AND WS-REPFALLAS = ZEROS THEN
014740        PERFORM 4700-EMITE-AVISO THRU 4700-EMITE-AVISO-F
014750     END-IF.
014760
014770 4600-VALIDAR-ERRORES-F. EXIT.
014780
014790*---- EMITE LA INCIDENCIA DE AVISO POR INDICADOR DE ERROR --------
014800*     ISS-SHOT-VALUE ES NUMERICO (9(05)) Y EL INDICADOR DE
014810*     ERROR ES TEXTO LIBRE; POR ESO EL TEXTO VA EN ISS-MESSAGE
014820*     Y EL VALOR NUMERICO QUEDA EN CERO, COMO SE ACORDO CON
014830*     AUDITORIA PARA ESTE TIPO DE INCIDENCIA (REQ-5123).
014840*
014850*     LO INVOCA UNICAMENTE 4600-VALIDAR-ERRORES, UNA VEZ POR
014860*     CAPTURA, CUANDO EL INDICADOR VISUAL DE ERROR NO TIENE
014870*     RESPALDO EN NINGUNA DE LAS 3 METRICAS REPORTADAS POR LA
014880*     HOJA; A DIFERENCIA DE 4400-EMITE-CRITICO, ACA NUNCA HAY
014890*     UN VALOR DE CAPTURA CONTRA EL QUE COMPARAR, POR ESO NO
014900*     ARMA WS-VALOR-ACTUAL/WS-AVISO-ACTUAL.
014910 4700-EMITE-AVISO.
014920
014930     MOVE SHT-SHEET-NAME     TO ISS-SHEET-NAME
014940     MOVE SHT-IMAGE-NAME     TO ISS-IMAGE-NAME
014950*     NO HAY UN VALOR NUMERICO PROPIO DE ESTA INCIDENCIA (NO SE
014960*     COMPARAN DOS CONTEOS COMO EN 4400-EMITE-CRITICO); LOS 2
014970*     CAMPOS NUMERICOS DEL REGISTRO ISSUE QUEDAN EN CERO Y TODO
014980*     EL DETALLE VA EN ISS-MESSAGE.
014990     MOVE 'WARNING'          TO ISS-SEVERITY
015000     MOVE 'ERROR-INDICATOR'  TO ISS-METRIC
015010     MOVE ZEROS              TO ISS-SHOT-VALUE
015020     MOVE ZEROS              TO ISS-REPORTED
015030
015040*     SHT-ERROR-TEXT VIENE PADDEADO CON ESPACIOS A 40; SE
015050*     RECORTA CON DELIMITED BY SPACE AL ARMAR EL MENSAJE.
015060     MOVE SPACES TO ISS-MESSAGE
015070     STRING 'SCREENSHOT SHOWS ERROR INDICATORS BUT NO FAILURES '
015080            'REPORTED'          DELIMITED SIZE
015090            ' - '               DELIMITED SIZE
015100            SHT-ERROR-TEXT      DELIMITED BY SPACE
015110       INTO ISS-MESSAGE
015120
015130     WRITE REG-ISSUES FROM WS-REG-ISSAUD
015140     IF FS-ISSUES IS NOT EQUAL '00' THEN
015150        DISPLAY '* PGMCKAUD - ERROR EN WRITE ISSUES = '
015160                FS-ISSUES ' VOLCADO : ' WS-ISSAUD-TEXTO
015170     END-IF
015180
015190     PERFORM 4800-GUARDA-BUFFER-ISSUE
015200                              THRU 4800-GUARDA-BUFFER-ISSUE-F
015210     ADD 1 TO WS-TOT-AVISOS-VAL.
015220
015230 4700-EMITE-AVISO-F. EXIT.
015240
015250*---- ACUMULA LA INCIDENCIA EN EL BUFFER DE IMPRESION ------------
015260*     WS-TOT-ISSUES (SIN TOPE) SIEMPRE SE INCREMENTA; SOLO EL
015270*     BUFFER DE IMPRESION TIENE TOPE DE 200 (REQ-5210). SI SE
015280*     LLENA, EL ARCHIVO ISSUES YA TIENE EL RENGLON COMPLETO,
015290*     SOLO SE PIERDE EL DETALLE EN EL LISTADO IMPRESO.
015300 4800-GUARDA-BUFFER-ISSUE.
015310
015320     ADD 1 TO WS-TOT-ISSUES
015330
015340*     LAS 7 MOVE COPIAN EL REGISTRO ISSUE RECIEN ESCRITO A SU
015350*     RENGLON DEL BUFFER; SE HACE CAMPO POR CAMPO PORQUE
015360*     WS-REG-ISSAUD (DEL FD ISSUES) Y LA FILA DE WS-TABLA-ISSUES
015370*     NO COMPARTEN LA MISMA DEFINICION DE GRUPO.
015380     IF WS-CANT-ISSUES < 200 THEN
015390        ADD 1 TO WS-CANT-ISSUES
015400        MOVE ISS-SEVERITY TO WS-ISSUE-SEVERIDAD(WS-CANT-ISSUES)
015410        MOVE ISS-SHEET-NAME TO WS-ISSUE-HOJA(WS-CANT-ISSUES)
015420        MOVE ISS-IMAGE-NAME TO WS-ISSUE-IMAGEN(WS-CANT-ISSUES)
015430        MOVE ISS-METRIC TO WS-ISSUE-METRICA(WS-CANT-ISSUES)
015440        MOVE ISS-SHOT-VALUE TO WS-ISSUE-VALCAPTURA(WS-CANT-ISSUES)
015450        MOVE ISS-REPORTED TO WS-ISSUE-VALREPORT(WS-CANT-ISSUES)
015460        MOVE ISS-MESSAGE TO WS-ISSUE-MENSAJE(WS-CANT-ISSUES)
015470     ELSE
015480*        EL MISMO CRITERIO DE 2800-GUARDA-TABLA-HOJA: SE AVISA
015490*        POR CONSOLA Y SE SIGUE, EN LUGAR DE ABORTAR LA CORRIDA
015500*        POR UN LIMITE DE IMPRESION.
015510        DISPLAY '* PGMCKAUD - BUFFER DE ISSUES LLENO (200), '
015520                'IMPRESION DE DETALLE TRUNCADA, VER ARCHIVO '
015530                'ISSUES PARA EL TOTAL'
015540     END-IF.
015550
015560 4800-GUARDA-BUFFER-ISSUE-F. EXIT.
015570
015580*---- IMPRIME LA SECCION DE VALIDACION DE CAPTURAS ---------------
015590*     EL ENCABEZADO NECESITA EL TOTAL DE ISSUES ANTES DE
015600*     IMPRIMIRSE, POR ESO ESTE PARRAFO SOLO SE CORRE DESPUES
015610*     DE AGOTAR TODA LA ETAPA 2 (VER MAIN-PROGRAM).
015620 4900-IMPRIME-VALIDACION.
015630
015640*     EL ENCABEZADO DE ESTA SECCION MUESTRA CUANTAS CAPTURAS SE
015650*     PROCESARON EN TOTAL, HAYAN TENIDO O NO INCIDENCIA, PARA
015660*     QUE EL LECTOR DEL LISTADO PUEDA JUZGAR LA PROPORCION DE
015670*     CAPTURAS CON PROBLEMA SOBRE EL TOTAL.
015680     PERFORM 2650-VERIFICA-SALTO THRU 2650-VERIFICA-SALTO-F
015690
015700     MOVE WS-TOT-CAPTURAS TO IMP-EV-CANT
015710     WRITE REG-REPORT FROM IMP-ENCAB-VALID AFTER 2
015720     ADD 2 TO WS-CUENTA-LINEA
015730
015740*     SI NO HUBO NINGUNA INCIDENCIA SE IMPRIME UN UNICO RENGLON
015750*     DE "SIN ISSUES" EN VEZ DEL ENCABEZADO DE CANTIDAD Y EL
015760*     LOOP DE BLOQUES; ASI EL LISTADO NO QUEDA CON UN
015770*     ENCABEZADO "0 ISSUES" SEGUIDO DE NADA.
015780     IF WS-TOT-ISSUES = ZEROS THEN
015790        WRITE REG-REPORT FROM IMP-SIN-ISSUES AFTER 1
015800        ADD 1 TO WS-CUENTA-LINEA
015810     ELSE
015820*        SE IMPRIME UN BLOQUE POR CADA INCIDENCIA GUARDADA EN
015830*        EL BUFFER (HASTA 200; VER 4800-GUARDA-BUFFER-ISSUE).
015840        MOVE WS-TOT-ISSUES TO IMP-CI-CANT
015850        WRITE REG-REPORT FROM IMP-CANT-ISSUES AFTER 1
015860        ADD 1 TO WS-CUENTA-LINEA
015870        PERFORM 4950-IMPRIME-ISSUE THRU 4950-IMPRIME-ISSUE-F
015880           VARYING IDX-ISS FROM 1 BY 1
015890              UNTIL IDX-ISS > WS-CANT-ISSUES
015900     END-IF.
015910
015920 4900-IMPRIME-VALIDACION-F. EXIT.
015930
015940*---- IMPRIME UN BLOQUE DE INCIDENCIA (2 LINEAS) -----------------
015950*     LO INVOCA 4900-IMPRIME-VALIDACION EN UN PERFORM VARYING
015960*     SOBRE IDX-ISS, UNA VEZ POR CADA RENGLON EFECTIVAMENTE
015970*     GUARDADO EN EL BUFFER (WS-CANT-ISSUES, NUNCA MAS DE 200);
015980*     SI EL TOTAL REAL (WS-TOT-ISSUES) SUPERO EL BUFFER, LAS
015990*     INCIDENCIAS EXCEDENTES QUEDARON EN EL ARCHIVO ISSUES PERO
016000*     NO SE LISTAN AQUI.
016010 4950-IMPRIME-ISSUE.
016020
016030*     SE CONTROLA EL SALTO DE PAGINA ANTES DE CADA BLOQUE PARA
016040*     QUE LAS DOS LINEAS DE UNA MISMA INCIDENCIA NO QUEDEN
016050*     PARTIDAS ENTRE DOS PAGINAS.
016060     PERFORM 2650-VERIFICA-SALTO THRU 2650-VERIFICA-SALTO-F
016070
016080*     PRIMERA LINEA DEL BLOQUE: SEVERIDAD, HOJA Y EL MENSAJE
016090*     ARMADO POR STRING EN 4400-EMITE-CRITICO O 4700-EMITE-AVISO.
016100     MOVE WS-ISSUE-SEVERIDAD(IDX-ISS) TO IMP-IS-SEVERIDAD
016110     MOVE WS-ISSUE-HOJA(IDX-ISS)      TO IMP-IS-HOJA
016120     MOVE WS-ISSUE-MENSAJE(IDX-ISS)   TO IMP-IS-MENSAJE
016130     WRITE REG-REPORT FROM IMP-ISSUE-L1 AFTER 1
016140     ADD 1 TO WS-CUENTA-LINEA
016150
016160*     SEGUNDA LINEA: LOS DOS VALORES NUMERICOS QUE MOTIVARON LA
016170*     INCIDENCIA (AMBOS EN CERO SI ES UN AVISO DE INDICADOR DE
016180*     ERROR SIN VALOR PROPIO, VER 4700-EMITE-AVISO).
016190     MOVE WS-ISSUE-VALCAPTURA(IDX-ISS) TO IMP-IS2-SHOTVAL
016200     MOVE WS-ISSUE-VALREPORT(IDX-ISS)  TO IMP-IS2-REPVAL
016210     WRITE REG-REPORT FROM IMP-ISSUE-L2 AFTER 1
016220     ADD 1 TO WS-CUENTA-LINEA.
016230
016240 4950-IMPRIME-ISSUE-F. EXIT.
016250
016260*---- IMPRIME EL BLOQUE DE TOTALES DE LA CORRIDA -----------------
016270*     3 LINEAS ENTRE DOS FILAS DE '=' PARA QUE EL BLOQUE DE
016280*     TOTALES SEA FACIL DE UBICAR AL FINAL DEL LISTADO.
016290 9000-IMPRIME-TOTALES.
016300
016310*     ULTIMO PARRAFO QUE ESCRIBE AL REPORT; LO INVOCA
016320*     MAIN-PROGRAM UNA SOLA VEZ, DESPUES DE AGOTADAS LAS DOS
016330*     ETAPAS Y DE 4900-IMPRIME-VALIDACION.
016340     PERFORM 2650-VERIFICA-SALTO THRU 2650-VERIFICA-SALTO-F
016350
016360     WRITE REG-REPORT FROM WS-LINE  AFTER 2
016370     ADD 2 TO WS-CUENTA-LINEA
016380
016390*     TOTALES DE LA ETAPA 1 (VOLUMEN DE HOJAS Y METRICAS).
016400     MOVE WS-TOT-HOJAS    TO IMP-TOT-HOJAS
016410     MOVE WS-TOT-METRICAS TO IMP-TOT-METRICAS
016420     WRITE REG-REPORT FROM IMP-TOTALES-1 AFTER 1
016430     ADD 1 TO WS-CUENTA-LINEA
016440
016450*     DESGLOSE DE LA CLASIFICACION DE LA ETAPA 1 POR ESTADO.
016460     MOVE WS-TOT-OK    TO IMP-TOT-OK
016470     MOVE WS-TOT-AVISO TO IMP-TOT-AVISO
016480     MOVE WS-TOT-FALLO TO IMP-TOT-FALLO
016490     WRITE REG-REPORT FROM IMP-TOTALES-2 AFTER 1
016500     ADD 1 TO WS-CUENTA-LINEA
016510
016520*     TOTALES DE LA ETAPA 2 (CAPTURAS E INCIDENCIAS).
016530     MOVE WS-TOT-CAPTURAS   TO IMP-TOT-CAPTURAS
016540     MOVE WS-TOT-CRITICOS   TO IMP-TOT-CRITICOS
016550     MOVE WS-TOT-AVISOS-VAL TO IMP-TOT-AVISOS
016560     WRITE REG-REPORT FROM IMP-TOTALES-3 AFTER 1
016570     ADD 1 TO WS-CUENTA-LINEA
016580
016590*     LA SEGUNDA FILA DE '=' CIERRA EL BLOQUE DE TOTALES DE LA
016600*     MISMA FORMA QUE LA PRIMERA LO ABRIO; ASI EL BLOQUE QUEDA
016610*     ENMARCADO Y SE DISTINGUE DE UN CORTE DE PAGINA COMUN.
016620     WRITE REG-REPORT FROM WS-LINE AFTER 1
016630     ADD 1 TO WS-CUENTA-LINEA.
016640
016650 9000-IMPRIME-TOTALES-F. EXIT.
016660
016670*---- CIERRE DE ARCHIVOS Y FIN DE PROCESO ------------------------
016680*     SE CIERRAN LOS 4 ARCHIVOS QUE SEGUIAN ABIERTOS (CHECKS YA
016690*     SE CERRO EN 3900-INICIA-VALIDACION AL PASAR DE ETAPA).
016700 9999-FINAL.
016710
016720*     LOS 4 CLOSE SIGUEN EL MISMO PATRON DE 1000-INICIO: SE
016730*     INTENTA CERRAR IGUAL AUNQUE ALGUNO FALLE, PARA DEJAR
016740*     CONSTANCIA DE TODOS LOS ERRORES DE CIERRE EN UNA SOLA
016750*     CORRIDA DEL PROGRAMA.
016760*     SHOTS SE CIERRA PRIMERO PORQUE FUE EL ULTIMO ARCHIVO DE
016770*     ENTRADA LEIDO (ETAPA 2); AUDIT E ISSUES SE CIERRAN DESPUES
016780*     PORQUE SON SALIDA DE ESA MISMA ETAPA.
016790     CLOSE SHOTS
016800     IF FS-SHOTS IS NOT EQUAL '00' THEN
016810        DISPLAY '* PGMCKAUD - ERROR EN CLOSE SHOTS = ' FS-SHOTS
016820     END-IF
016830
016840     CLOSE AUDIT
016850     IF FS-AUDIT IS NOT EQUAL '00' THEN
016860        DISPLAY '* PGMCKAUD - ERROR EN CLOSE AUDIT = ' FS-AUDIT
016870     END-IF
016880
016890     CLOSE ISSUES
016900     IF FS-ISSUES IS NOT EQUAL '00' THEN
016910        DISPLAY '* PGMCKAUD - ERROR EN CLOSE ISSUES = ' FS-ISSUES
016920     END-IF
016930
016940*     REPORT SE CIERRA AL FINAL PORQUE ES EL UNICO ARCHIVO QUE
016950*     TODAVIA RECIBE ESCRITURAS DE 9000-IMPRIME-TOTALES.
016960     CLOSE REPORT
016970     IF FS-REPORT IS NOT EQUAL '00' THEN
016980        DISPLAY '* PGMCKAUD - ERROR EN CLOSE REPORT = ' FS-REPORT
016990     END-IF
017000
017010*     RENGLON DE DIAGNOSTICO EN CONSOLA PARA QUE OPERACIONES
017020*     TENGA UN NUMERO DE REFERENCIA RAPIDO SIN ABRIR EL LISTADO.
017030     DISPLAY '* PGMCKAUD - FIN DE PROCESO, HOJAS = ' WS-TOT-HOJAS
017040             ' CAPTURAS = ' WS-TOT-CAPTURAS.
017050
017060 9999-FINAL-F. EXIT.
