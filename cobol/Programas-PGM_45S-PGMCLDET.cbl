000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.                  PGMCLDET.
000120 AUTHOR.                      R VALLEJOS.
000130 INSTALLATION.                MESA DE SOPORTE - MONITOREO.
000140 DATE-WRITTEN.                14/08/1991.
000150 DATE-COMPILED.
000160 SECURITY.                    USO INTERNO - CONFIDENCIAL.
000170****************************************************************
000180*    PGMCLDET - DETECCION DE CLIENTE POR NOMBRE DE ARCHIVO      *
000190*    =======================================================   *
000200*    RECIBE POR LINKAGE EL NOMBRE BASE DEL ARCHIVO DE REPORTE   *
000210*    DIARIO (SIN RUTA NI EXTENSION) Y DEVUELVE EL CODIGO DE     *
000220*    CLIENTE QUE GOBIERNA LOS UMBRALES DE AUDITORIA.            *
000230*                                                                *
000240*    REGLA 1: SI EL NOMBRE COMIENZA CON 'TBS','BSW','COREX' O   *
000250*             'SONOCO' (EN ESE ORDEN) EL CLIENTE ES ESE PREFIJO.*
000260*    REGLA 2: SI CONTIENE 'EVIOSYS' EN CUALQUIER POSICION, EL   *
000270*             CLIENTE ES 'SONOCO' (ALIAS POR CAMBIO DE RAZON    *
000280*             SOCIAL DEL CLIENTE).                              *
000290*    REGLA 3: SI NO HAY COINCIDENCIA, EL CLIENTE QUEDA EN       *
000300*             ESPACIOS (SIN CLIENTE - APLICAN UMBRALES POR      *
000310*             DEFECTO EN TODO EL PROCESO).                      *
000320****************************************************************
000330*    HISTORIAL DE CAMBIOS
000340*    ------------------------------------------------------
000350*    14/08/1991 RVJ REQ-4471  VERSION INICIAL DEL PROGRAMA.
000360*    22/03/1992 RVJ REQ-4508  SE AGREGA PREFIJO 'COREX'.
000370*    05/11/1993 RVJ REQ-4590  SE AGREGA PREFIJO 'SONOCO' Y
000380*                             ALIAS POR RAZON SOCIAL 'EVIOSYS'.
000390*    19/06/1995 MTZ REQ-4711  UNIFORMA MAYUSCULAS ANTES DE
000400*                             COMPARAR (INSPECT CONVERTING).
000410*    30/01/1999 MTZ REQ-4902  REVISION Y2K: LA COMPARACION DE
000420*                             PREFIJOS NO USA FECHAS, SIN
000430*                             IMPACTO. SE DEJA CONSTANCIA.
000440*    11/09/2001 PLR REQ-5122  ENDEREZA EL ORDEN DE PRUEBA DE
000450*                             PREFIJOS PARA QUE COINCIDA CON
000460*                             EL ORDEN DOCUMENTADO POR AUDITORIA.
000470*    03/05/2006 PLR REQ-5390  LIMPIEZA DE COMENTARIOS, SIN
000480*                             CAMBIO DE LOGICA.
000490*    09/08/2026 PLR REQ-5410  AMPLIACION DE COMENTARIOS DE
000500*                             PARRAFO Y DE RACIONAL DE NEGOCIO
000510*                             EN TODO EL PROGRAMA, A PEDIDO DE
000520*                             CONTROL DE CALIDAD DE SOPORTE.
000530*                             SIN CAMBIO DE LOGICA.
000540****************************************************************
000550
000560*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630
000640*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000650 DATA DIVISION.
000660 FILE SECTION.
000670
000680 WORKING-STORAGE SECTION.
000690*=======================*
000700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000710
000720*---------- VARIABLES ------------------------------------------
000730*     NOMBRE DEL ARCHIVO YA EN MAYUSCULAS (VER 1000-INICIO),
000740*     30 POSICIONES IGUAL QUE LK-NOMBRE-ARCHIVO.
000750 01  WS-NOMBRE-AREA.
000760     03  WS-NOMBRE-MAYUS     PIC X(30)    VALUE SPACES.
000770     03  FILLER              PIC X(10)    VALUE SPACES.
000780
000790*     VISTA ALTERNA DEL NOMBRE PARA PROBAR LOS PREFIJOS DE
000800*     CLIENTE (EL MAS LARGO ES 'SONOCO', 6 POSICIONES)
000810 01  WS-NOMBRE-PREFIJOS REDEFINES WS-NOMBRE-AREA.
000820     03  WS-PREF-6           PIC X(06).
000830     03  WS-PREF-RESTO       PIC X(34).
000840
000850*     VISTA DE LOS PRIMEROS 10 BYTES, PARA COMPARAR CONTRA UN
000860*     CODIGO DE CLIENTE YA ENCUADRADO A 10 POSICIONES (CFG)
000870 01  WS-NOMBRE-ENCUADRE REDEFINES WS-NOMBRE-AREA.
000880     03  WS-NOMBRE-10        PIC X(10).
000890     03  WS-NOMBRE-30-RESTO  PIC X(30).
000900
000910*     CONTADOR DE INSPECT TALLYING DE 2100-BUSCAR-EVIOSYS
000920*     (MAYOR A CERO SI 'EVIOSYS' APARECE EN CUALQUIER POSICION).
000930 77  WS-POS-EVIOSYS          PIC 9(03)    COMP    VALUE ZEROS.
000940
000950*---------- INDICADORES ------------------------------------------
000960*     'Y' EN CUANTO CUALQUIERA DE LAS 2 REGLAS ENCUENTRA
000970*     CLIENTE; GOBIERNA EL DISPLAY DE DIAGNOSTICO DE 9999-FINAL.
000980 77  WS-STATUS-DETECT        PIC X        VALUE 'N'.
000990     88  WS-CLIENTE-HALLADO           VALUE 'Y'.
001000     88  WS-CLIENTE-NO-HALLADO        VALUE 'N'.
001010
001020 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001030
001040*----------------------------------------------------------------
001050 LINKAGE SECTION.
001060*================*
001070 01  LK-CLDET-PARMS.
001080*     NOMBRE BASE DEL ARCHIVO DE REPORTE (SIN RUTA NI
001090*     EXTENSION), TAL COMO LO ARMA EL EXTRACTOR DIARIO.
001100     03  LK-NOMBRE-ARCHIVO   PIC X(30).
001110*     CODIGO DE CLIENTE RESUELTO, O ESPACIOS SI NINGUNA REGLA
001120*     APLICO (REGLA 3).
001130     03  LK-CODIGO-CLIENTE   PIC X(10).
001140     03  FILLER              PIC X(05).
001150
001160*     VISTA PLANA DEL AREA DE COMUNICACION, PARA VOLCADO EN
001170*     DIAGNOSTICO DE SOPORTE (DISPLAY UNICO EN VEZ DE 3 CAMPOS)
001180 01  LK-CLDET-VOLCADO REDEFINES LK-CLDET-PARMS.
001190     03  LK-VOLCADO-TEXTO    PIC X(45).
001200
001210*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001220 PROCEDURE DIVISION USING LK-CLDET-PARMS.
001230
001240*     UN SOLO CALL, SIN ESTADO ENTRE LLAMADAS: CADA CORRIDA
001250*     RESUELVE UN NOMBRE DE ARCHIVO Y TERMINA.
001260 MAIN-PROGRAM.
001270
001280*     LAS 3 REGLAS SE PRUEBAN EN ORDEN FIJO (VER BANNER DE
001290*     ARRIBA): PRIMERO LOS 4 PREFIJOS DE CLIENTE, LUEGO EL
001300*     ALIAS 'EVIOSYS', Y RECIEN SI NINGUNA DE LAS DOS APLICA
001310*     QUEDA SIN CLIENTE (REGLA 3, IMPLICITA EN 9999-FINAL).
001320     PERFORM 1000-INICIO      THRU 1000-INICIO-F
001330     PERFORM 2000-PROCESO     THRU 2000-PROCESO-F
001340     PERFORM 9999-FINAL       THRU 9999-FINAL-F.
001350
001360*     UN SOLO PUNTO DE RETORNO AL LLAMADOR.
001370 MAIN-PROGRAM-F. GOBACK.
001380
001390*---- CARGA Y NORMALIZA EL NOMBRE RECIBIDO ----------------------
001400 1000-INICIO.
001410
001420*     RETURN-CODE SIEMPRE VUELVE EN CERO; ESTE PROGRAMA NO
001430*     TIENE CONDICION DE ERROR PROPIA, SOLO "CLIENTE HALLADO"
001440*     O "CLIENTE NO HALLADO" (REGLA 3), Y ESO SE COMUNICA POR
001450*     LK-CODIGO-CLIENTE, NO POR RETURN-CODE.
001460     MOVE ZEROS               TO RETURN-CODE
001470     SET WS-CLIENTE-NO-HALLADO TO TRUE
001480     MOVE SPACES               TO LK-CODIGO-CLIENTE
001490     MOVE LK-NOMBRE-ARCHIVO     TO WS-NOMBRE-MAYUS
001500
001510*     SE UNIFORMA A MAYUSCULAS ANTES DE PROBAR PREFIJOS/ALIAS,
001520*     PORQUE EL EXTRACTOR NO GARANTIZA UN CASE CONSISTENTE.
001530     INSPECT WS-NOMBRE-MAYUS
001540        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
001550                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001560
001570 1000-INICIO-F. EXIT.
001580
001590*---- REGLA 1: PREFIJOS EN EL ORDEN DOCUMENTADO ------------------
001600 2000-PROCESO.
001610
001620*     ORDEN FIJO TBS/BSW/COREX/SONOCO, TAL COMO LO DOCUMENTO
001630*     AUDITORIA EN REQ-5122; NINGUN PREFIJO ES SUBCADENA DE
001640*     OTRO ASI QUE EL ORDEN NO CAMBIA EL RESULTADO, PERO SE
001650*     RESPETA POR CLARIDAD DEL LISTADO DE REGLAS.
001660     EVALUATE TRUE
001670        WHEN WS-PREF-6(1:3) = 'TBS'
001680           MOVE 'TBS'    TO LK-CODIGO-CLIENTE
001690           SET WS-CLIENTE-HALLADO TO TRUE
001700        WHEN WS-PREF-6(1:3) = 'BSW'
001710           MOVE 'BSW'    TO LK-CODIGO-CLIENTE
001720           SET WS-CLIENTE-HALLADO TO TRUE
001730        WHEN WS-PREF-6(1:5) = 'COREX'
001740           MOVE 'COREX'  TO LK-CODIGO-CLIENTE
001750           SET WS-CLIENTE-HALLADO TO TRUE
001760        WHEN WS-PREF-6    = 'SONOCO'
001770           MOVE 'SONOCO' TO LK-CODIGO-CLIENTE
001780           SET WS-CLIENTE-HALLADO TO TRUE
001790        WHEN OTHER
001800           CONTINUE
001810     END-EVALUATE.
001820
001830*     LA REGLA 2 (ALIAS 'EVIOSYS') SOLO SE PRUEBA SI NINGUN
001840*     PREFIJO DE LA REGLA 1 COINCIDIO.
001850     IF WS-CLIENTE-NO-HALLADO THEN
001860        PERFORM 2100-BUSCAR-EVIOSYS THRU 2100-BUSCAR-EVIOSYS-F
001870     END-IF.
001880
001890 2000-PROCESO-F. EXIT.
001900
001910*---- REGLA 2: ALIAS 'EVIOSYS' EN CUALQUIER POSICION -------------
001920*     SOLO SE INVOCA DESDE 2000-PROCESO, Y UNICAMENTE CUANDO
001930*     NINGUNO DE LOS 4 PREFIJOS DE LA REGLA 1 COINCIDIO; SI YA
001940*     SE DETECTO CLIENTE POR PREFIJO NO TIENE SENTIDO GASTAR UN
001950*     SEGUNDO INSPECT SOBRE TODO EL NOMBRE.
001960 2100-BUSCAR-EVIOSYS.
001970
001980*     TALLYING FOR ALL CUENTA CUANTAS VECES APARECE LA
001990*     SUBCADENA EN TODO EL NOMBRE, NO SOLO AL INICIO (A
002000*     DIFERENCIA DE LOS PREFIJOS DE LA REGLA 1).
002010     MOVE ZEROS TO WS-POS-EVIOSYS
002020     INSPECT WS-NOMBRE-MAYUS TALLYING WS-POS-EVIOSYS
002030        FOR ALL 'EVIOSYS'
002040
002050*     BASTA CON UNA SOLA APARICION EN CUALQUIER POSICION DEL
002060*     NOMBRE PARA RESOLVER EL ALIAS; NO IMPORTA CUANTAS VECES
002070*     SE REPITA LA SUBCADENA.
002080     IF WS-POS-EVIOSYS > ZEROS THEN
002090        MOVE 'SONOCO' TO LK-CODIGO-CLIENTE
002100        SET WS-CLIENTE-HALLADO TO TRUE
002110     END-IF.
002120
002130 2100-BUSCAR-EVIOSYS-F. EXIT.
002140
002150*---- REGLA 3 (IMPLICITA): SIN COINCIDENCIA, QUEDA EN ESPACIOS --
002160*     ESTE PARRAFO NO APLICA NINGUNA REGLA POR SU CUENTA; SOLO
002170*     EMITE EL DIAGNOSTICO DE SOPORTE SEGUN COMO HAYAN QUEDADO
002180*     LOS INDICADORES DESPUES DE LAS REGLAS 1 Y 2, Y DEVUELVE
002190*     EL CONTROL A PGMCKAUD CON LK-CODIGO-CLIENTE YA RESUELTO
002200*     (O EN ESPACIOS, QUE ES LA REGLA 3 PROPIAMENTE DICHA).
002210 9999-FINAL.
002220
002230     IF WS-CLIENTE-NO-HALLADO THEN
002240        DISPLAY '* PGMCLDET - SIN CLIENTE DETECTADO PARA : '
002250                                              WS-NOMBRE-10
002260     ELSE
002270        DISPLAY '* PGMCLDET - VOLCADO AREA COMUN : '
002280                                              LK-VOLCADO-TEXTO
002290     END-IF.
002300
002310 9999-FINAL-F. EXIT.
