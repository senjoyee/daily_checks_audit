000100*////////////////// (TABLA) /////////////////////////////////////
000110****************************************************************
000120*    LAYOUT REGISTRO DE CHEQUEO REPORTADO (CHKSHT)              *
000130*    ARCHIVO QSAM DE 90 BYTES - UN RENGLON POR METRICA/HOJA     *
000140*    ORIGEN: ARCHIVO DE REPORTE DIARIO DE MONITOREO DEL CLIENTE *
000150****************************************************************
000160 01  WS-REG-CHKSHT.
000170*     POSICION RELATIVA (01:30) NOMBRE DEL ARCHIVO DE REPORTE
000180*     (DE ESTE NOMBRE SE DERIVA EL CODIGO DE CLIENTE)
000190     03  CHK-FILE-NAME       PIC X(30)    VALUE SPACES.
000200*     POSICION RELATIVA (31:20) HOJA / SECCION DEL REPORTE
000210     03  CHK-SHEET-NAME      PIC X(20)    VALUE SPACES.
000220*     POSICION RELATIVA (51:30) TEXTO DEL RENGLON (ETIQUETA)
000230*     EJ. 'FAILED DATA BACKUP', 'FAILED LOG BACKUP',
000240*         'NUMBER OF FAILED JOBS: TODAY/YESTERDAY'
000250     03  CHK-LABEL           PIC X(30)    VALUE SPACES.
000260*     POSICION RELATIVA (81:05) VALOR REPORTADO (PRIMERA CELDA
000270*     NUMERICA DEL RENGLON)
000280     03  CHK-VALUE           PIC 9(05)    VALUE ZEROS.
000290*     POSICION RELATIVA (86:05) RESERVADO PARA USO FUTURO
000300     03  FILLER              PIC X(05)    VALUE SPACES.
000310
000320*////////////////// (TABLA) /////////////////////////////////////
000330****************************************************************
000340*    LAYOUT RESULTADO DE ANALISIS DE CAPTURA (SHTSHT)           *
000350*    ARCHIVO QSAM DE 112 BYTES - UNO POR CAPTURA DE PANTALLA    *
000360*    ORIGEN: ANALISIS INDEPENDIENTE DE LAS CAPTURAS EMBEBIDAS   *
000370*    EN EL REPORTE (VER SHOT-TYPE PARA DESCARTAR 'UNKNOWN')     *
000380****************************************************************
000390 01  WS-REG-SHTSHT.
000400*     POSICION RELATIVA (01:20) HOJA DONDE ESTA EMBEBIDA
000410     03  SHT-SHEET-NAME      PIC X(20)    VALUE SPACES.
000420*     POSICION RELATIVA (21:20) IDENTIFICADOR DE LA CAPTURA
000430     03  SHT-IMAGE-NAME      PIC X(20)    VALUE SPACES.
000440*     POSICION RELATIVA (41:08) TIPO DE CAPTURA
000450*     'BACKUP'/'JOBS'/'LOGS'/'OTHER'/'UNKNOWN'
000460     03  SHT-TYPE            PIC X(08)    VALUE SPACES.
000470*     POSICION RELATIVA (49:01) 'Y' SI SE EXTRAJO CONTEO DE
000480*     BACKUPS DE DATOS FALLIDOS
000490     03  SHT-FDB-PRESENT     PIC X(01)    VALUE SPACES.
000500*     POSICION RELATIVA (50:05) BACKUPS DE DATOS FALLIDOS VISTOS
000510     03  SHT-FDB-VALUE       PIC 9(05)    VALUE ZEROS.
000520*     POSICION RELATIVA (55:01) 'Y' SI SE EXTRAJO CONTEO DE
000530*     BACKUPS DE LOG FALLIDOS
000540     03  SHT-FLB-PRESENT     PIC X(01)    VALUE SPACES.
000550*     POSICION RELATIVA (56:05) BACKUPS DE LOG FALLIDOS VISTOS
000560     03  SHT-FLB-VALUE       PIC 9(05)    VALUE ZEROS.
000570*     POSICION RELATIVA (61:01) 'Y' SI SE EXTRAJO CONTEO DE
000580*     TRABAJOS FALLIDOS
000590     03  SHT-FJ-PRESENT      PIC X(01)    VALUE SPACES.
000600*     POSICION RELATIVA (62:05) TRABAJOS FALLIDOS VISTOS
000610     03  SHT-FJ-VALUE        PIC 9(05)    VALUE ZEROS.
000620*     POSICION RELATIVA (67:01) 'Y' SI HAY INDICADORES DE ERROR
000630*     VISIBLES (ICONOS ROJOS / TEXTO 'FAILED')
000640     03  SHT-HAS-ERRORS      PIC X(01)    VALUE SPACES.
000650*     POSICION RELATIVA (68:40) PRIMER TEXTO DE INDICADOR DE
000660*     ERROR, ESPACIOS SI NO HAY
000670     03  SHT-ERROR-TEXT      PIC X(40)    VALUE SPACES.
000680*     POSICION RELATIVA (108:05) RESERVADO PARA USO FUTURO
000690     03  FILLER              PIC X(05)    VALUE SPACES.
